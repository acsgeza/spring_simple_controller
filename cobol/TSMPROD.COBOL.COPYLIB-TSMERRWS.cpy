000010******************************************************************        
000020* TIME-SERIES MERGE (TSM)                                        *        
000030*                                                                *        
000040* ERROR WORK AREA DEFINITIONS FOR: FILE STATUS, SAFETY-WINDOW    *        
000050* CONFIGURATION, AND MERGE-INPUT VALIDATION FAILURES.            *        
000060*                                                                *        
000070******************************************************************        
000080                                                                          
000090 77  WS-TSM-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.        
000100                                                                          
000110 01  WS-TSM-ERROR-GENERAL.                                                
000120     05  WS-TSM-ERROR-TYPE       PIC X(04)       VALUE SPACES.            
000130         88  TSM-FILE-ERROR                      VALUE 'FILE'.            
000140         88  TSM-CONFIG-ERROR                     VALUE 'CONF'.           
000150         88  TSM-MERGE-ERROR                      VALUE 'MRGE'.           
000160     05  FILLER                  PIC X(76)       VALUE SPACES.            
000170                                                                          
000180******************************************************************        
000190*    TSM FORMATTED ERROR LINES                                   *        
000200******************************************************************        
000210                                                                          
000220 01  WS-TSM-ERROR-AREA.                                                   
000230     05  WTEA-ERROR-01           PIC X(80)       VALUE ALL '*'.           
000240     05  WTEA-ERROR-02.                                                   
000250         10 FILLER               PIC X(01)       VALUE '*'.               
000260         10 FILLER               PIC X(78)       VALUE SPACES.            
000270         10 FILLER               PIC X(01)       VALUE '*'.               
000280     05  WTEA-ERROR-03.                                                   
000290         10 FILLER               PIC X(01)       VALUE '*'.               
000300         10 FILLER               PIC X(78)       VALUE                    
000310         '   TIME-SERIES MERGE (TSM) BATCH ERROR           '.             
000320         10 FILLER               PIC X(01)       VALUE '*'.               
000330     05  WTEA-ERROR-04.                                                   
000340         10 FILLER               PIC X(01)       VALUE '*'.               
000350         10 FILLER               PIC X(78)       VALUE SPACES.            
000360         10 FILLER               PIC X(01)       VALUE '*'.               
000370     05  WTEA-ERROR-05           PIC X(80)       VALUE ALL '*'.           
000380     05  WTEA-ERROR-06.                                                   
000390         10 FILLER               PIC X(01)       VALUE '*'.               
000400         10 FILLER               PIC X(78)       VALUE SPACES.            
000410         10 FILLER               PIC X(01)       VALUE '*'.               
000420     05  WTEA-ERROR-07.                                                   
000430         10 FILLER               PIC X(01)       VALUE '*'.               
000440         10 WTEA-ERROR-07-TEXT   PIC X(78)       VALUE SPACES.            
000450         10 FILLER               PIC X(01)       VALUE '*'.               
000460     05  WTEA-ERROR-08.                                                   
000470         10 FILLER               PIC X(01)       VALUE '*'.               
000480         10 WTEA-ERROR-08-TEXT   PIC X(78)       VALUE SPACES.            
000490         10 FILLER               PIC X(01)       VALUE '*'.               
000500     05  WTEA-ERROR-09.                                                   
000510         10 FILLER               PIC X(01)       VALUE '*'.               
000520         10 FILLER               PIC X(78)       VALUE SPACES.            
000530         10 FILLER               PIC X(01)       VALUE '*'.               
000540     05  WTEA-ERROR-10           PIC X(80)       VALUE ALL '*'.           
000550                                                                          
000560******************************************************************        
000570*    TSM VALIDATION-REJECT LINE (FOR THE MERGE-INPUT HARD ERRORS *        
000580*    THAT SPEC OUT A RECORD -- MISSING SERIES, BAD PERIOD, BAD   *        
000590*    SAFETY-WINDOW-MINUTES CONFIGURATION, ETC.)                  *        
000600******************************************************************        
000610                                                                          
000620 01  WS-TSM-REJECT-LINE.                                                  
000630     05  WTRL-STATION            PIC X(40)       VALUE SPACES.            
000640     05  FILLER                  PIC X(02)       VALUE SPACES.            
000650     05  WTRL-STATION-DATE       PIC 9(08)       VALUE ZEROES.            
000660     05  FILLER                  PIC X(02)       VALUE SPACES.            
000670     05  WTRL-REASON             PIC X(40)       VALUE SPACES.            
