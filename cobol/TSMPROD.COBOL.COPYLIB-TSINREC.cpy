000010******************************************************************        
000020* TIME-SERIES INPUT SUBMISSION RECORD -- TSIN (LINE SEQUENTIAL)  *        
000030*                                                                *        
000040* ONE RECORD PER FORECAST SUBMISSION FOR A POWER STATION/DATE.  *         
000050* SERIES-VALUE TABLE IS SIZED FOR 5-MINUTE GRANULARITY OVER A    *        
000060* 500 MINUTE SPAN (100 SLOTS) SO THE MORE COMMON 15-MINUTE, 96-  *        
000070* SLOT SUBMISSIONS ARE CARRIED WITH ROOM TO SPARE.               *        
000080******************************************************************        
000090 01  TSI-TIME-SERIES-INPUT.                                               
000100     05  TSI-POWER-STATION       PIC X(40).                               
000110     05  TSI-STATION-DATE        PIC 9(08).                               
000120     05  TSI-STATION-DATE-R REDEFINES TSI-STATION-DATE.                   
000130         10  TSI-SD-CENTURY      PIC 99.                                  
000140         10  TSI-SD-YEAR         PIC 99.                                  
000150         10  TSI-SD-MONTH        PIC 99.                                  
000160         10  TSI-SD-DAY          PIC 99.                                  
000170     05  TSI-ZONE-ID             PIC X(30).                               
000180     05  TSI-TIMESTAMP-DATE      PIC 9(08).                               
000190     05  TSI-TIMESTAMP-TIME      PIC 9(06).                               
000200     05  TSI-TIMESTAMP-TIME-R REDEFINES TSI-TIMESTAMP-TIME.               
000210         10  TSI-TS-HOUR         PIC 99.                                  
000220         10  TSI-TS-MINUTE       PIC 99.                                  
000230         10  TSI-TS-SECOND       PIC 99.                                  
000240     05  TSI-PERIOD-MINUTES      PIC 9(04).                               
000250     05  TSI-SERIES-COUNT        PIC 9(04).                               
000260     05  TSI-SERIES-VALUE        PIC S9(07) COMP-3                        
000270                                 OCCURS 100 TIMES                         
000280                                 INDEXED BY TSI-VALUE-NDX.                
000290     05  FILLER                  PIC X(10).                               
