000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. TSMB01.                                                      
000030 AUTHOR. R WELLBORN.                                                      
000040 INSTALLATION. GRID OPERATIONS SYSTEMS - BUDAPEST DATA CENTER.            
000050 DATE-WRITTEN. 03/02/88.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.                    
000080*                                                                         
000090*****************************************************************         
000100*              GENERATION FORECAST MERGE SYSTEM (TSM)           *         
000110*                 GRID OPERATIONS SYSTEMS GROUP                 *         
000120*                                                                *        
000130* PROGRAM :   TSMB01                                            *         
000140*                                                                *        
000150* FUNCTION:   TSMB01 IS A BATCH PROGRAM THAT WILL READ THE       *        
000160*             INTRADAY FORECAST INTAKE FILE, LOCATE OR CREATE    *        
000170*             THE POWER-STATION/DATE MASTER RECORD FOR EACH      *        
000180*             SUBMISSION, MERGE THE NEW SERIES AGAINST THE       *        
000190*             LATEST STORED VERSION ALONG THE SAFETY-WINDOW      *        
000200*             BOUNDARY, AND APPEND THE RESULT AS THE NEXT        *        
000210*             VERSION OF THAT DAY'S FORECAST.  EVERY VERSION IS  *        
000220*             KEPT SO THE DAY'S HISTORY CAN BE REPLAYED.         *        
000230*                                                                *        
000240* FILES   :   FORECAST INTAKE FILE   -  LINE SEQUENTIAL (READ)  *         
000250*             POWER-STATION-DATE     -  RELATIVE     (I-O)      *         
000260*             MASTER                                            *         
000270*                                                                *        
000280* NOTE    :   THIS SHOP HAS NO ISAM/KSDS HANDLER AVAILABLE TO    *        
000290*             BATCH COBOL ON THIS BOX.  THE MASTER IS CARRIED    *        
000300*             ON A RELATIVE FILE AND KEYED LOOKUP BY POWER       *        
000310*             STATION + DATE IS SIMULATED WITH THE IN-MEMORY     *        
000320*             INDEX TABLE WS-PSD-INDEX-TABLE, LOADED ONCE AT     *        
000330*             START-UP BY P05000 AND MAINTAINED AS NEW STATION/  *        
000340*             DATE COMBINATIONS ARE CREATED DURING THE RUN.      *        
000350*                                                                *        
000360*****************************************************************         
000370*             PROGRAM CHANGE LOG                                *         
000380*             -------------------                               *         
000390*                                                                *        
000400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000410*  --------   --------------------  --------------------------  *         
000420*  03/02/88   R WELLBORN            NEW PROGRAM - REPLACES THE   *        
000430*                                   HAND-MERGE SPREADSHEET THE   *        
000440*                                   DAY DESK WAS KEEPING FOR THE *        
000450*                                   INTRADAY FORECAST FEED       *        
000460*                                   (REQ TSM-0001).              *        
000470*  07/19/90   R WELLBORN            IN-MEMORY INDEX TABLE ADDED  *        
000480*                                   OVER PSDMASTER - SEQUENTIAL  *        
000490*                                   RE-SCAN PER RECORD WAS       *        
000500*                                   TAKING OVER AN HOUR ONCE THE *        
000510*                                   MASTER PASSED 300 STATION-   *        
000520*                                   DATES (REQ TSM-0019).        *        
000530*  09/08/94   K NAGY                SAFETY-WINDOW-MINUTES        *        
000540*                                   VALIDATION NOW ABORTS THE    *        
000550*                                   RUN INSTEAD OF SILENTLY      *        
000560*                                   MERGING WITH A ZERO WINDOW.  *        
000570*  01/22/97   K NAGY                MERGE GRID NOW CLAMPS        *        
000580*                                   EXPECTED-SIZE TO THE 96-SLOT *        
000590*                                   TABLE EVEN WHEN THE PREVIOUS *        
000600*                                   VERSION'S PERIOD-MINUTES     *        
000610*                                   WOULD IMPLY MORE SLOTS.      *        
000620*  08/19/98   T HORVATH             YEAR2000 REMEDIATION - NO    *        
000630*                                   2-DIGIT DATE FIELDS EXIST IN *        
000640*                                   THIS PROGRAM; VERIFIED AND   *        
000650*                                   SIGNED OFF UNDER Y2K PROJECT *        
000660*                                   TICKET GOS-Y2K-0148.         *        
000670*  06/11/01   T HORVATH             VERSION-TABLE-FULL (50TH     *        
000680*                                   VERSION) NOW REJECTS THE     *        
000690*                                   RECORD INSTEAD OF ABENDING - *        
000700*                                   ONE STATION WAS RESUBMITTING *        
000710*                                   HOURLY AND FILLED ITS TABLE  *        
000720*                                   BY MID-AFTERNOON.            *        
000730*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
000740*****************************************************************         
000750     EJECT                                                                
000760 ENVIRONMENT DIVISION.                                                    
000770 CONFIGURATION SECTION.                                                   
000780 SPECIAL-NAMES.                                                           
000790     C01 IS TOP-OF-FORM                                                   
000800     UPSI-0 ON STATUS IS TSM-FORCE-INDEX-REBUILD.                         
000810                                                                          
000820 INPUT-OUTPUT SECTION.                                                    
000830 FILE-CONTROL.                                                            
000840                                                                          
000850     SELECT TS-INPUT-FILE        ASSIGN TO TSIN                           
000860                                 ORGANIZATION IS LINE SEQUENTIAL          
000870                                 FILE STATUS IS WS-TSIN-STATUS.           
000880                                                                          
000890     SELECT PSD-MASTER-FILE      ASSIGN TO PSDMSTR                        
000900                                 ORGANIZATION IS RELATIVE                 
000910                                 ACCESS MODE IS DYNAMIC                   
000920                                 RELATIVE KEY IS WS-PSD-REL-KEY           
000930                                 FILE STATUS IS WS-PSDMSTR-STATUS.        
000940     EJECT                                                                
000950 DATA DIVISION.                                                           
000960                                                                          
000970 FILE SECTION.                                                            
000980                                                                          
000990 FD  TS-INPUT-FILE                                                        
001000     LABEL RECORDS ARE STANDARD                                           
001010     RECORDING MODE IS F                                                  
001020     RECORD CONTAINS 510 CHARACTERS.                                      
001030                                                                          
001040 01  TS-INPUT-FD-REC             PIC X(510).                              
001050                                                                          
001060     EJECT                                                                
001070 FD  PSD-MASTER-FILE                                                      
001080     LABEL RECORDS ARE STANDARD                                           
001090     RECORD CONTAINS 20602 CHARACTERS.                                    
001100                                                                          
001110 01  PSD-MASTER-FD-REC           PIC X(20602).                            
001120                                                                          
001130     EJECT                                                                
001140 WORKING-STORAGE SECTION.                                                 
001150                                                                          
001160*****************************************************************         
001170*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *         
001180*****************************************************************         
001190 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.                 
001200 77  WS-IDX-SUB                  PIC S9(4) COMP VALUE +0.                 
001210 77  WS-C4-SLOT-SUB              PIC S9(4) COMP VALUE +0.                 
001220 77  WS-SAFETY-WINDOW-MINUTES    PIC 9(4)  COMP VALUE 30.                 
001230                                                                          
001240*****************************************************************         
001250*    SWITCHES                                                   *         
001260*****************************************************************         
001270 01  WS-SWITCHES.                                                         
001280     05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.                     
001290         88  END-OF-PROCESS                VALUE 'Y'.                     
001300         88  NOT-END-OF-PROCESS            VALUE 'N'.                     
001310     05  WS-FOUND-SW             PIC X     VALUE 'N'.                     
001320         88  MASTER-FOUND                  VALUE 'Y'.                     
001330         88  MASTER-NOT-FOUND               VALUE 'N'.                    
001340     05  WS-NEW-RECORD-SW        PIC X     VALUE 'N'.                     
001350         88  IS-NEW-MASTER-RECORD           VALUE 'Y'.                    
001360     05  WS-REJECT-SW            PIC X     VALUE 'N'.                     
001370         88  RECORD-REJECTED                VALUE 'Y'.                    
001380     05  FILLER                  PIC X(01) VALUE SPACES.                  
001390                                                                          
001400*****************************************************************         
001410*    MISCELLANEOUS WORK FIELDS                                  *         
001420*****************************************************************         
001430 01  WS-MISCELLANEOUS-FIELDS.                                             
001440     05  WS-RETURN-CODE          PIC 9(4)  VALUE ZEROES   COMP.           
001450     05  WS-TSIN-STATUS          PIC XX    VALUE SPACES.                  
001460         88  TSIN-OK                       VALUE '00'.                    
001470         88  TSIN-END                      VALUE '10'.                    
001480         88  TSIN-ERR                      VALUE '30' '34' '35'           
001490                                                 '39' '41' '42'.          
001500     05  WS-PSDMSTR-STATUS       PIC XX    VALUE SPACES.                  
001510         88  PSDMSTR-OK                    VALUE '00'.                    
001520         88  PSDMSTR-NOTFOUND              VALUE '23'.                    
001530         88  PSDMSTR-END                   VALUE '10'.                    
001540         88  PSDMSTR-NOT-OPEN              VALUE '35'.                    
001550         88  PSDMSTR-ERR                   VALUE '23' '30' '34'           
001560                                                 '35' '41' '42'.          
001570     05  WS-RECORDS-READ         PIC 9(7)  COMP VALUE ZEROES.             
001580     05  WS-RECORDS-MERGED       PIC 9(7)  COMP VALUE ZEROES.             
001590     05  WS-RECORDS-REJECTED     PIC 9(7)  COMP VALUE ZEROES.             
001600     05  FILLER                  PIC X(04) VALUE SPACES.                  
001610     EJECT                                                                
001620*****************************************************************         
001630*    RELATIVE-FILE / IN-MEMORY-INDEX WORK AREA                  *         
001640*****************************************************************         
001650 01  WS-PSD-RELATIVE-WORK.                                                
001660     05  WS-PSD-REL-KEY          PIC 9(8)  COMP VALUE ZEROES.             
001670     05  WS-PSD-RECORD-COUNT     PIC 9(8)  COMP VALUE ZEROES.             
001680     05  WS-PSD-INDEX-COUNT      PIC 9(4)  COMP VALUE ZEROES.             
001690     05  FILLER                  PIC X(02) VALUE SPACES.                  
001700                                                                          
001710 01  WS-PSD-INDEX-TABLE.                                                  
001720     05  WS-PSD-INDEX-ENTRY      OCCURS 500 TIMES                         
001730                                 INDEXED BY WS-IDX-NDX.                   
001740         10  WS-IDX-STATION      PIC X(40).                               
001750         10  WS-IDX-DATE         PIC 9(08).                               
001760         10  WS-IDX-REL-KEY      PIC 9(08) COMP.                          
001770     05  FILLER                  PIC X(02) VALUE SPACES.                  
001780     EJECT                                                                
001790*****************************************************************         
001800*    MERGE-ALGORITHM WORK FIELDS                                *         
001810*****************************************************************         
001820 01  WS-MERGE-WORK.                                                       
001830     05  WS-PREV-VERSION-SUB     PIC 9(4)  COMP VALUE ZEROES.             
001840     05  WS-NEXT-VERSION-NUM     PIC 9(4)  COMP VALUE ZEROES.             
001850     05  WS-PREV-PERIOD-MINUTES  PIC 9(4)  COMP VALUE ZEROES.             
001860     05  WS-EXPECTED-SIZE        PIC 9(4)  COMP VALUE ZEROES.             
001870     05  WS-CURRENT-MINUTES      PIC 9(4)  COMP VALUE ZEROES.             
001880     05  WS-NEW-SERIES-INDEX     PIC 9(4)  COMP VALUE ZEROES.             
001890     05  WS-SAFETY-WDW-END-MIN   PIC 9(4)  COMP VALUE ZEROES.             
001900     05  WS-MERGED-COUNT         PIC 9(4)  COMP VALUE ZEROES.             
001910     05  WS-MRG-SLOT-P1          PIC 9(4)  COMP VALUE ZEROES.             
001920     05  WS-MERGED-SERIES        OCCURS 96 TIMES                          
001930                                 INDEXED BY WS-MRG-NDX                    
001940                                 PIC S9(07) COMP-3.                       
001950     05  WS-SLOT-FILLED-TABLE.                                            
001960         10  WS-SLOT-FILLED-SW   OCCURS 96 TIMES                          
001970                                 PIC X.                                   
001980             88  WS-SLOT-IS-FILLED                                        
001990                                 VALUE 'Y'.                               
002000     05  WS-MERGE-WORK-R REDEFINES WS-MERGE-WORK.                         
002010         10  FILLER              PIC X(28).                               
002020         10  WS-MRG-BYTE         PIC X OCCURS 480 TIMES.                  
002030     EJECT                                                                
002040*****************************************************************         
002050*    RECORD LAYOUTS (SEE TSINREC/VPSDATE COPYLIB MEMBERS)       *         
002060*****************************************************************         
002070     COPY TSINREC.                                                        
002080     EJECT                                                                
002090     COPY VPSDATE.                                                        
002100     EJECT                                                                
002110     COPY TSMS01CY.                                                       
002120     EJECT                                                                
002130     COPY TSMERRWS.                                                       
002140     EJECT                                                                
002150*****************************************************************         
002160*    RUN-DATE WORK (FOR THE END-OF-RUN SUMMARY DISPLAY)          *        
002170*****************************************************************         
002180 01  WS-RUN-DATE.                                                         
002190     05  WS-RUN-DATE-YY          PIC 99.                                  
002200     05  WS-RUN-DATE-MM          PIC 99.                                  
002210     05  WS-RUN-DATE-DD          PIC 99.                                  
002220 01  WS-RUN-DATE-EDIT REDEFINES WS-RUN-DATE.                              
002230     05  WS-RDE-YY               PIC 99.                                  
002240     05  WS-RDE-MM               PIC 99.                                  
002250     05  WS-RDE-DD               PIC 99.                                  
002260                                                                          
002270     EJECT                                                                
002280*****************************************************************         
002290*    P R O C E D U R E    D I V I S I O N                       *         
002300*****************************************************************         
002310                                                                          
002320 PROCEDURE DIVISION.                                                      
002330                                                                          
002340*****************************************************************         
002350*                                                                *        
002360*    PARAGRAPH:  P00000-MAINLINE                                *         
002370*                                                                *        
002380*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, BUILD THE MASTER    *         
002390*                INDEX, PROCESS EVERY SUBMISSION, CLOSE FILES.  *         
002400*                                                                *        
002410*    CALLED BY:  NONE                                           *         
002420*                                                                *        
002430*****************************************************************         
002440                                                                          
002450 P00000-MAINLINE.                                                         
002460                                                                          
002470     ACCEPT WS-RUN-DATE          FROM DATE.                               
002480                                                                          
002490     OPEN INPUT TS-INPUT-FILE.                                            
002500     OPEN I-O   PSD-MASTER-FILE.                                          
002510     IF PSDMSTR-NOT-OPEN                                                  
002520         OPEN OUTPUT PSD-MASTER-FILE                                      
002530         CLOSE       PSD-MASTER-FILE                                      
002540         OPEN I-O    PSD-MASTER-FILE.                                     
002550                                                                          
002560     PERFORM P05000-BUILD-INDEX  THRU P05000-EXIT.                        
002570                                                                          
002580     READ TS-INPUT-FILE INTO TSI-TIME-SERIES-INPUT.                       
002590                                                                          
002600     PERFORM P10000-PROCESS-INPUT                                         
002610                                 THRU P10000-EXIT                         
002620         UNTIL TSIN-END OR TSIN-ERR.                                      
002630                                                                          
002640     CLOSE TS-INPUT-FILE                                                  
002650           PSD-MASTER-FILE.                                               
002660                                                                          
002670     DISPLAY 'TSMB01 RUN COMPLETE FOR ' WS-RUN-DATE.                      
002680     DISPLAY 'TSMB01 RECORDS READ     = ' WS-RECORDS-READ.                
002690     DISPLAY 'TSMB01 RECORDS MERGED   = ' WS-RECORDS-MERGED.              
002700     DISPLAY 'TSMB01 RECORDS REJECTED = ' WS-RECORDS-REJECTED.            
002710                                                                          
002720     GOBACK.                                                              
002730                                                                          
002740 P00000-EXIT.                                                             
002750     EXIT.                                                                
002760     EJECT                                                                
002770*****************************************************************         
002780*                                                                *        
002790*    PARAGRAPH:  P05000-BUILD-INDEX                             *         
002800*                                                                *        
002810*    FUNCTION :  SEQUENTIALLY READ THE ENTIRE PSDMASTER FILE     *        
002820*                ONCE AT START-UP AND LOAD WS-PSD-INDEX-TABLE    *        
002830*                SO SUBSEQUENT LOOKUPS BY POWER STATION + DATE   *        
002840*                DO NOT REQUIRE A RE-SCAN OF THE RELATIVE FILE.  *        
002850*                                                                *        
002860*    CALLED BY:  P00000-MAINLINE                                *         
002870*                                                                *        
002880*****************************************************************         
002890                                                                          
002900 P05000-BUILD-INDEX.                                                      
002910                                                                          
002920     MOVE ZEROES                 TO WS-PSD-INDEX-COUNT                    
002930                                    WS-PSD-RECORD-COUNT.                  
002940                                                                          
002950     READ PSD-MASTER-FILE NEXT RECORD INTO PSD-POWER-STATION-DATE.        
002960                                                                          
002970     PERFORM P05100-INDEX-ONE-RECORD                                      
002980                                 THRU P05100-EXIT                         
002990         UNTIL PSDMSTR-END OR PSDMSTR-ERR.                                
003000                                                                          
003010 P05000-EXIT.                                                             
003020     EXIT.                                                                
003030                                                                          
003040 P05100-INDEX-ONE-RECORD.                                                 
003050                                                                          
003060     ADD 1 TO WS-PSD-INDEX-COUNT.                                         
003070     MOVE PSD-POWER-STATION      TO                                       
003080         WS-IDX-STATION (WS-PSD-INDEX-COUNT).                             
003090     MOVE PSD-STATION-DATE       TO                                       
003100         WS-IDX-DATE (WS-PSD-INDEX-COUNT).                                
003110     MOVE WS-PSD-REL-KEY         TO                                       
003120         WS-IDX-REL-KEY (WS-PSD-INDEX-COUNT).                             
003130     MOVE WS-PSD-REL-KEY         TO WS-PSD-RECORD-COUNT.                  
003140                                                                          
003150     READ PSD-MASTER-FILE NEXT RECORD INTO PSD-POWER-STATION-DATE.        
003160                                                                          
003170 P05100-EXIT.                                                             
003180     EXIT.                                                                
003190     EJECT                                                                
003200*****************************************************************         
003210*                                                                *        
003220*    PARAGRAPH:  P10000-PROCESS-INPUT                           *         
003230*                                                                *        
003240*    FUNCTION :  DRIVE ONE SUBMISSION THROUGH LOCATE-OR-CREATE,  *        
003250*                MERGE, AND WRITE-BACK, THEN READ THE NEXT       *        
003260*                SUBMISSION.                                    *         
003270*                                                                *        
003280*    CALLED BY:  P00000-MAINLINE                                *         
003290*                                                                *        
003300*****************************************************************         
003310                                                                          
003320 P10000-PROCESS-INPUT.                                                    
003330                                                                          
003340     ADD 1 TO WS-RECORDS-READ.                                            
003350     MOVE 'N' TO WS-REJECT-SW.                                            
003360                                                                          
003370     PERFORM P11000-FIND-OR-CREATE-MASTER                                 
003380                                 THRU P11000-EXIT.                        
003390                                                                          
003400     IF NOT RECORD-REJECTED                                               
003410         PERFORM P20000-MERGE-SERIES                                      
003420                                 THRU P20000-EXIT.                        
003430                                                                          
003440     IF NOT RECORD-REJECTED                                               
003450         PERFORM P30000-WRITE-MASTER                                      
003460                                 THRU P30000-EXIT                         
003470         ADD 1 TO WS-RECORDS-MERGED                                       
003480     ELSE                                                                 
003490         ADD 1 TO WS-RECORDS-REJECTED.                                    
003500                                                                          
003510     READ TS-INPUT-FILE INTO TSI-TIME-SERIES-INPUT.                       
003520                                                                          
003530 P10000-EXIT.                                                             
003540     EXIT.                                                                
003550     EJECT                                                                
003560*****************************************************************         
003570*                                                                *        
003580*    PARAGRAPH:  P11000-FIND-OR-CREATE-MASTER                   *         
003590*                                                                *        
003600*    FUNCTION :  LOOK UP (POWER-STATION, STATION-DATE) IN THE    *        
003610*                IN-MEMORY INDEX.  IF FOUND, RANDOM-READ THAT    *        
003620*                RELATIVE RECORD.  IF NOT FOUND, BUILD A NEW,    *        
003630*                EMPTY MASTER RECORD AND ADD IT TO THE INDEX.    *        
003640*                                                                *        
003650*    CALLED BY:  P10000-PROCESS-INPUT                           *         
003660*                                                                *        
003670*****************************************************************         
003680                                                                          
003690 P11000-FIND-OR-CREATE-MASTER.                                            
003700                                                                          
003710     MOVE 'N' TO WS-FOUND-SW.                                             
003720     MOVE 'N' TO WS-NEW-RECORD-SW.                                        
003730     MOVE 1   TO WS-IDX-SUB.                                              
003740                                                                          
003750     PERFORM P11100-SCAN-INDEX-ENTRY THRU P11100-EXIT                     
003760         UNTIL WS-IDX-SUB > WS-PSD-INDEX-COUNT                            
003770             OR MASTER-FOUND.                                             
003780                                                                          
003790     IF MASTER-FOUND                                                      
003800         READ PSD-MASTER-FILE INTO PSD-POWER-STATION-DATE                 
003810             INVALID KEY                                                  
003820                 MOVE 'Y'        TO WS-REJECT-SW                          
003830                 MOVE 'FILE'     TO WS-TSM-ERROR-TYPE                     
003840                 PERFORM P90000-DISPLAY-REJECT                            
003850                                 THRU P90000-EXIT                         
003860         END-READ                                                         
003870     ELSE                                                                 
003880         INITIALIZE PSD-POWER-STATION-DATE                                
003890         MOVE TSI-POWER-STATION  TO PSD-POWER-STATION                     
003900         MOVE TSI-STATION-DATE   TO PSD-STATION-DATE                      
003910         MOVE TSI-ZONE-ID        TO PSD-ZONE-ID                           
003920         MOVE ZEROES             TO PSD-VERSION-COUNT                     
003930         MOVE 'Y'                TO WS-NEW-RECORD-SW                      
003940         ADD 1                   TO WS-PSD-RECORD-COUNT                   
003950         MOVE WS-PSD-RECORD-COUNT                                         
003960                                 TO WS-PSD-REL-KEY                        
003970         ADD 1                   TO WS-PSD-INDEX-COUNT                    
003980         MOVE TSI-POWER-STATION  TO                                       
003990             WS-IDX-STATION (WS-PSD-INDEX-COUNT)                          
004000         MOVE TSI-STATION-DATE   TO                                       
004010             WS-IDX-DATE (WS-PSD-INDEX-COUNT)                             
004020         MOVE WS-PSD-REL-KEY     TO                                       
004030             WS-IDX-REL-KEY (WS-PSD-INDEX-COUNT).                         
004040                                                                          
004050 P11000-EXIT.                                                             
004060     EXIT.                                                                
004070                                                                          
004080*****************************************************************         
004090*                                                                *        
004100*    PARAGRAPH:  P11100-SCAN-INDEX-ENTRY                        *         
004110*                                                                *        
004120*    FUNCTION :  TEST ONE ENTRY OF WS-PSD-INDEX-TABLE AND STEP   *        
004130*                THE SUBSCRIPT - ONE PASS OF THE P11000 LOOKUP   *        
004140*                LOOP.                                          *         
004150*                                                                *        
004160*    CALLED BY:  P11000-FIND-OR-CREATE-MASTER                   *         
004170*                                                                *        
004180*****************************************************************         
004190                                                                          
004200 P11100-SCAN-INDEX-ENTRY.                                                 
004210                                                                          
004220     IF WS-IDX-STATION (WS-IDX-SUB) = TSI-POWER-STATION                   
004230        AND WS-IDX-DATE (WS-IDX-SUB) = TSI-STATION-DATE                   
004240             MOVE 'Y'             TO WS-FOUND-SW                          
004250             MOVE WS-IDX-REL-KEY (WS-IDX-SUB)                             
004260                                 TO WS-PSD-REL-KEY.                       
004270                                                                          
004280     ADD 1 TO WS-IDX-SUB.                                                 
004290                                                                          
004300 P11100-EXIT.                                                             
004310     EXIT.                                                                
004320     EJECT                                                                
004330*****************************************************************         
004340*                                                                *        
004350*    PARAGRAPH:  P20000-MERGE-SERIES                            *         
004360*                                                                *        
004370*    FUNCTION :  MERGE THE PREVIOUS VERSION'S SERIES WITH THE    *        
004380*                INPUT SERIES ALONG THE SAFETY-WINDOW BOUNDARY,  *        
004390*                OR, IF THERE IS NO PREVIOUS VERSION, ADOPT THE  *        
004400*                INPUT SERIES UNCHANGED.                        *         
004410*                                                                *        
004420*    CALLED BY:  P10000-PROCESS-INPUT                           *         
004430*                                                                *        
004440*****************************************************************         
004450                                                                          
004460 P20000-MERGE-SERIES.                                                     
004470                                                                          
004480     MOVE ZEROES TO WS-MERGED-COUNT.                                      
004490     MOVE SPACES TO WS-SLOT-FILLED-TABLE.                                 
004500     MOVE ZEROES TO WS-MERGED-SERIES (1) WS-MERGED-SERIES (2).            
004510                                                                          
004520     IF PSD-VERSION-COUNT = ZEROES                                        
004530         PERFORM P20100-NO-PREVIOUS-VERSION                               
004540                                 THRU P20100-EXIT                         
004550     ELSE                                                                 
004560         PERFORM P20150-PREPARE-MERGE                                     
004570                                 THRU P20150-EXIT                         
004580         IF NOT RECORD-REJECTED                                           
004590             PERFORM P20200-MERGE-GRID-SLOT                               
004600                 VARYING WS-C4-SLOT-SUB FROM 0 BY 1                       
004610                 UNTIL WS-C4-SLOT-SUB NOT < WS-EXPECTED-SIZE              
004620         END-IF.                                                          
004630                                                                          
004640 P20000-EXIT.                                                             
004650     EXIT.                                                                
004660                                                                          
004670*****************************************************************         
004680*                                                                *        
004690*    PARAGRAPH:  P20100-NO-PREVIOUS-VERSION                     *         
004700*                                                                *        
004710*    FUNCTION :  FIRST VERSION FOR THIS STATION+DATE - THE       *        
004720*                MERGED SERIES IS THE INPUT SERIES, UNCHANGED,   *        
004730*                PROVIDED IT IS NOT EMPTY.                      *         
004740*                                                                *        
004750*    CALLED BY:  P20000-MERGE-SERIES                            *         
004760*                                                                *        
004770*****************************************************************         
004780                                                                          
004790 P20100-NO-PREVIOUS-VERSION.                                              
004800                                                                          
004810     IF TSI-SERIES-COUNT = ZEROES                                         
004820         MOVE 'Y'                TO WS-REJECT-SW                          
004830         MOVE 'MRGE'             TO WS-TSM-ERROR-TYPE                     
004840         MOVE 'MISSING/EMPTY SERIES, NO PRIOR VERSION'                    
004850                                 TO WTRL-REASON                           
004860         PERFORM P90000-DISPLAY-REJECT                                    
004870                                 THRU P90000-EXIT                         
004880     ELSE                                                                 
004890         PERFORM P20110-COPY-INPUT-SLOT THRU P20110-EXIT                  
004900             VARYING WS-C4-SLOT-SUB FROM 1 BY 1                           
004910             UNTIL WS-C4-SLOT-SUB > TSI-SERIES-COUNT                      
004920         MOVE TSI-SERIES-COUNT   TO WS-MERGED-COUNT                       
004930         MOVE TSI-PERIOD-MINUTES TO WS-PREV-PERIOD-MINUTES.               
004940                                                                          
004950 P20100-EXIT.                                                             
004960     EXIT.                                                                
004970                                                                          
004980*****************************************************************         
004990*                                                                *        
005000*    PARAGRAPH:  P20110-COPY-INPUT-SLOT                         *         
005010*                                                                *        
005020*    FUNCTION :  COPY ONE INPUT-SERIES SLOT INTO THE MERGED      *        
005030*                SERIES UNCHANGED - ONE PASS OF THE P20100       *        
005040*                NO-PREVIOUS-VERSION COPY LOOP.                 *         
005050*                                                                *        
005060*    CALLED BY:  P20100-NO-PREVIOUS-VERSION                     *         
005070*                                                                *        
005080*****************************************************************         
005090                                                                          
005100 P20110-COPY-INPUT-SLOT.                                                  
005110                                                                          
005120     MOVE TSI-SERIES-VALUE (WS-C4-SLOT-SUB) TO                            
005130         WS-MERGED-SERIES (WS-C4-SLOT-SUB).                               
005140     SET WS-SLOT-IS-FILLED (WS-C4-SLOT-SUB)                               
005150                                 TO TRUE.                                 
005160                                                                          
005170 P20110-EXIT.                                                             
005180     EXIT.                                                                
005190                                                                          
005200*****************************************************************         
005210*                                                                *        
005220*    PARAGRAPH:  P20150-PREPARE-MERGE                           *         
005230*                                                                *        
005240*    FUNCTION :  LOCATE THE PREVIOUS VERSION ENTRY, VALIDATE     *        
005250*                THE INPUTS THE MERGE ALGORITHM NEEDS, COMPUTE   *        
005260*                EXPECTED-SIZE, AND CALL TSMS01 FOR THE SAFETY-  *        
005270*                WINDOW-END-MINUTES BOUNDARY.                   *         
005280*                                                                *        
005290*    CALLED BY:  P20000-MERGE-SERIES                            *         
005300*                                                                *        
005310*****************************************************************         
005320                                                                          
005330 P20150-PREPARE-MERGE.                                                    
005340                                                                          
005350     MOVE PSD-VERSION-COUNT      TO WS-PREV-VERSION-SUB.                  
005360     MOVE PSV-PERIOD-MINUTES (WS-PREV-VERSION-SUB)                        
005370                                 TO WS-PREV-PERIOD-MINUTES.               
005380                                                                          
005390     IF WS-PREV-PERIOD-MINUTES = ZEROES                                   
005400        OR TSI-PERIOD-MINUTES    = ZEROES                                 
005410        OR TSI-SERIES-COUNT      = ZEROES                                 
005420         MOVE 'Y'                TO WS-REJECT-SW                          
005430         MOVE 'MRGE'             TO WS-TSM-ERROR-TYPE                     
005440         MOVE 'MISSING PERIOD-MINUTES OR EMPTY SERIES'                    
005450                                 TO WTRL-REASON                           
005460         PERFORM P90000-DISPLAY-REJECT                                    
005470                                 THRU P90000-EXIT                         
005480         GO TO P20150-EXIT.                                               
005490                                                                          
005500     IF PSD-VERSION-COUNT NOT < 50                                        
005510         MOVE 'Y'                TO WS-REJECT-SW                          
005520         MOVE 'MRGE'             TO WS-TSM-ERROR-TYPE                     
005530         MOVE 'VERSION TABLE FULL (50 VERSIONS STORED)'                   
005540                                 TO WTRL-REASON                           
005550         PERFORM P90000-DISPLAY-REJECT                                    
005560                                 THRU P90000-EXIT                         
005570         GO TO P20150-EXIT.                                               
005580                                                                          
005590     COMPUTE WS-EXPECTED-SIZE = 1440 / WS-PREV-PERIOD-MINUTES.            
005600     IF WS-EXPECTED-SIZE > 96                                             
005610         MOVE 96                 TO WS-EXPECTED-SIZE.                     
005620                                                                          
005630     MOVE TSI-TIMESTAMP-DATE     TO TSMS01-TIMESTAMP-DATE.                
005640     MOVE TSI-TIMESTAMP-TIME     TO TSMS01-TIMESTAMP-TIME.                
005650     MOVE TSI-ZONE-ID            TO TSMS01-ZONE-ID.                       
005660     MOVE TSI-PERIOD-MINUTES     TO TSMS01-PERIOD-MINUTES.                
005670     MOVE WS-SAFETY-WINDOW-MINUTES                                        
005680                                 TO TSMS01-SAFETY-WDW-MINS.               
005690                                                                          
005700     CALL 'TSMS01' USING TSMS01-PARMS.                                    
005710                                                                          
005720     IF TSMS01-RC-CONFIG-ERROR                                            
005730         MOVE 'Y'                TO WS-REJECT-SW                          
005740         MOVE 'CONF'             TO WS-TSM-ERROR-TYPE                     
005750         MOVE 'SAFETY-WINDOW-MINUTES OUTSIDE OF 1 - 1440'                 
005760                                 TO WTRL-REASON                           
005770         PERFORM P90000-DISPLAY-REJECT                                    
005780                                 THRU P90000-EXIT                         
005790         GO TO P20150-EXIT.                                               
005800                                                                          
005810     MOVE TSMS01-SAFETY-WDW-END  TO WS-SAFETY-WDW-END-MIN.                
005820                                                                          
005830 P20150-EXIT.                                                             
005840     EXIT.                                                                
005850                                                                          
005860*****************************************************************         
005870*                                                                *        
005880*    PARAGRAPH:  P20200-MERGE-GRID-SLOT                         *         
005890*                                                                *        
005900*    FUNCTION :  FOR ONE GRID SLOT (0-BASED WS-C4-SLOT-SUB) ON   *        
005910*                THE PREVIOUS VERSION'S DAY-GRID, DECIDE WHETHER *        
005920*                THE VALUE COMES FROM THE PREVIOUS VERSION       *        
005930*                (INSIDE THE SAFETY WINDOW) OR FROM THE NEW      *        
005940*                SUBMISSION, RESAMPLED ONTO THIS GRID (OUTSIDE   *        
005950*                THE SAFETY WINDOW).                             *        
005960*                                                                *        
005970*    CALLED BY:  P20000-MERGE-SERIES                            *         
005980*                                                                *        
005990*****************************************************************         
006000                                                                          
006010 P20200-MERGE-GRID-SLOT.                                                  
006020                                                                          
006030     COMPUTE WS-CURRENT-MINUTES =                                         
006040             WS-C4-SLOT-SUB * WS-PREV-PERIOD-MINUTES.                     
006050                                                                          
006060     ADD 1 TO WS-C4-SLOT-SUB GIVING WS-MRG-SLOT-P1.                       
006070                                                                          
006080     IF WS-CURRENT-MINUTES < WS-SAFETY-WDW-END-MIN                        
006090         IF WS-C4-SLOT-SUB <                                              
006100            PSV-SERIES-COUNT (WS-PREV-VERSION-SUB)                        
006110             MOVE PSV-SERIES-VALUE (WS-PREV-VERSION-SUB,                  
006120                  WS-MRG-SLOT-P1) TO                                      
006130                 WS-MERGED-SERIES (WS-MRG-SLOT-P1)                        
006140             SET WS-SLOT-IS-FILLED (WS-MRG-SLOT-P1)                       
006150                                 TO TRUE                                  
006160         END-IF                                                           
006170     ELSE                                                                 
006180         COMPUTE WS-NEW-SERIES-INDEX =                                    
006190                 WS-CURRENT-MINUTES / TSI-PERIOD-MINUTES                  
006200         IF WS-NEW-SERIES-INDEX < TSI-SERIES-COUNT                        
006210             MOVE TSI-SERIES-VALUE (WS-NEW-SERIES-INDEX + 1) TO           
006220                 WS-MERGED-SERIES (WS-MRG-SLOT-P1)                        
006230             SET WS-SLOT-IS-FILLED (WS-MRG-SLOT-P1)                       
006240                                 TO TRUE                                  
006250         ELSE                                                             
006260             IF WS-C4-SLOT-SUB <                                          
006270                PSV-SERIES-COUNT (WS-PREV-VERSION-SUB)                    
006280                 MOVE PSV-SERIES-VALUE (WS-PREV-VERSION-SUB,              
006290                      WS-MRG-SLOT-P1) TO                                  
006300                     WS-MERGED-SERIES (WS-MRG-SLOT-P1)                    
006310                 SET WS-SLOT-IS-FILLED (WS-MRG-SLOT-P1)                   
006320                                 TO TRUE                                  
006330             END-IF                                                       
006340         END-IF                                                           
006350     END-IF.                                                              
006360                                                                          
006370     IF WS-MRG-SLOT-P1 > WS-MERGED-COUNT                                  
006380         MOVE WS-EXPECTED-SIZE   TO WS-MERGED-COUNT.                      
006390                                                                          
006400 P20200-EXIT.                                                             
006410     EXIT.                                                                
006420     EJECT                                                                
006430*****************************************************************         
006440*                                                                *        
006450*    PARAGRAPH:  P30000-WRITE-MASTER                            *         
006460*                                                                *        
006470*    FUNCTION :  APPEND THE MERGED SERIES AS THE NEXT VERSION    *        
006480*                AND WRITE (NEW RECORD) OR REWRITE (EXISTING     *        
006490*                RECORD) THE MASTER BACK TO PSDMASTER.           *        
006500*                                                                *        
006510*    CALLED BY:  P10000-PROCESS-INPUT                           *         
006520*                                                                *        
006530*****************************************************************         
006540                                                                          
006550 P30000-WRITE-MASTER.                                                     
006560                                                                          
006570     COMPUTE WS-NEXT-VERSION-NUM = PSD-VERSION-COUNT + 1.                 
006580     MOVE WS-NEXT-VERSION-NUM    TO                                       
006590         PSV-VERSION (WS-NEXT-VERSION-NUM).                               
006600     MOVE TSI-TIMESTAMP-DATE     TO                                       
006610         PSV-TIMESTAMP-DATE (WS-NEXT-VERSION-NUM).                        
006620     MOVE TSI-TIMESTAMP-TIME     TO                                       
006630         PSV-TIMESTAMP-TIME (WS-NEXT-VERSION-NUM).                        
006640     IF PSD-VERSION-COUNT = ZEROES                                        
006650         MOVE TSI-PERIOD-MINUTES TO                                       
006660             PSV-PERIOD-MINUTES (WS-NEXT-VERSION-NUM)                     
006670     ELSE                                                                 
006680         MOVE WS-PREV-PERIOD-MINUTES                                      
006690                                 TO                                       
006700             PSV-PERIOD-MINUTES (WS-NEXT-VERSION-NUM)                     
006710     END-IF.                                                              
006720     MOVE WS-MERGED-COUNT        TO                                       
006730         PSV-SERIES-COUNT (WS-NEXT-VERSION-NUM).                          
006740                                                                          
006750     PERFORM P30100-STORE-MERGED-SLOT THRU P30100-EXIT                    
006760         VARYING WS-C4-SLOT-SUB FROM 1 BY 1                               
006770         UNTIL WS-C4-SLOT-SUB > WS-MERGED-COUNT.                          
006780                                                                          
006790     MOVE WS-NEXT-VERSION-NUM    TO PSD-VERSION-COUNT.                    
006800                                                                          
006810     IF IS-NEW-MASTER-RECORD                                              
006820         WRITE PSD-MASTER-FD-REC FROM PSD-POWER-STATION-DATE              
006830             INVALID KEY                                                  
006840                 MOVE 'FILE'     TO WS-TSM-ERROR-TYPE                     
006850                 PERFORM P95000-DISPLAY-FILE-ERROR                        
006860                                 THRU P95000-EXIT                         
006870         END-WRITE                                                        
006880     ELSE                                                                 
006890         REWRITE PSD-MASTER-FD-REC FROM PSD-POWER-STATION-DATE            
006900             INVALID KEY                                                  
006910                 MOVE 'FILE'     TO WS-TSM-ERROR-TYPE                     
006920                 PERFORM P95000-DISPLAY-FILE-ERROR                        
006930                                 THRU P95000-EXIT                         
006940         END-REWRITE.                                                     
006950                                                                          
006960 P30000-EXIT.                                                             
006970     EXIT.                                                                
006980                                                                          
006990*****************************************************************         
007000*                                                                *        
007010*    PARAGRAPH:  P30100-STORE-MERGED-SLOT                       *         
007020*                                                                *        
007030*    FUNCTION :  STORE ONE MERGED-SERIES SLOT INTO THE NEW       *        
007040*                PSD-VERSIONS ENTRY - ONE PASS OF THE P30000     *        
007050*                VERSION-APPEND LOOP.                            *        
007060*                                                                *        
007070*    CALLED BY:  P30000-WRITE-MASTER                            *         
007080*                                                                *        
007090*****************************************************************         
007100                                                                          
007110 P30100-STORE-MERGED-SLOT.                                                
007120                                                                          
007130     MOVE WS-MERGED-SERIES (WS-C4-SLOT-SUB) TO                            
007140         PSV-SERIES-VALUE (WS-NEXT-VERSION-NUM, WS-C4-SLOT-SUB).          
007150                                                                          
007160 P30100-EXIT.                                                             
007170     EXIT.                                                                
007180     EJECT                                                                
007190*****************************************************************         
007200*                                                                *        
007210*    PARAGRAPH:  P90000-DISPLAY-REJECT                          *         
007220*                                                                *        
007230*    FUNCTION :  DISPLAY THE BOXED VALIDATION-REJECT BANNER FOR  *        
007240*                A RECORD THAT FAILED A HARD MERGE-INPUT CHECK.  *        
007250*                THE RECORD IS SKIPPED - NO PARTIAL MERGE IS     *        
007260*                EVER WRITTEN.                                  *         
007270*                                                                *        
007280*    CALLED BY:  P11000-FIND-OR-CREATE-MASTER,                  *         
007290*                P20100-NO-PREVIOUS-VERSION,                    *         
007300*                P20150-PREPARE-MERGE                           *         
007310*                                                                *        
007320*****************************************************************         
007330                                                                          
007340 P90000-DISPLAY-REJECT.                                                   
007350                                                                          
007360     MOVE TSI-POWER-STATION      TO WTRL-STATION.                         
007370     MOVE TSI-STATION-DATE       TO WTRL-STATION-DATE.                    
007380     DISPLAY WTEA-ERROR-01.                                               
007390     DISPLAY WTEA-ERROR-03.                                               
007400     DISPLAY WS-TSM-REJECT-LINE.                                          
007410                                                                          
007420 P90000-EXIT.                                                             
007430     EXIT.                                                                
007440                                                                          
007450*****************************************************************         
007460*                                                                *        
007470*    PARAGRAPH:  P95000-DISPLAY-FILE-ERROR                      *         
007480*                                                                *        
007490*    FUNCTION :  DISPLAY THE BOXED FILE-STATUS ERROR BANNER FOR  *        
007500*                AN UNEXPECTED WRITE/REWRITE FAILURE ON THE      *        
007510*                PSDMASTER RELATIVE FILE.                       *         
007520*                                                                *        
007530*    CALLED BY:  P30000-WRITE-MASTER                            *         
007540*                                                                *        
007550*****************************************************************         
007560                                                                          
007570 P95000-DISPLAY-FILE-ERROR.                                               
007580                                                                          
007590     MOVE 'Y'                    TO WS-REJECT-SW.                         
007600     MOVE TSI-POWER-STATION      TO WTRL-STATION.                         
007610     MOVE TSI-STATION-DATE       TO WTRL-STATION-DATE.                    
007620     MOVE WS-PSDMSTR-STATUS      TO WTRL-REASON (1:2).                    
007630     DISPLAY WTEA-ERROR-01.                                               
007640     DISPLAY WTEA-ERROR-03.                                               
007650     DISPLAY WS-TSM-REJECT-LINE.                                          
007660                                                                          
007670 P95000-EXIT.                                                             
007680     EXIT.                                                                
