000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. TSMS01.                                                      
000030 AUTHOR. R WELLBORN.                                                      
000040 INSTALLATION. GRID OPERATIONS SYSTEMS - BUDAPEST DATA CENTER.            
000050 DATE-WRITTEN. 04/14/89.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.                    
000080*                                                                         
000090*****************************************************************         
000100*              GENERATION FORECAST MERGE SYSTEM (TSM)           *         
000110*                 GRID OPERATIONS SYSTEMS GROUP                 *         
000120*                                                                *        
000130* PROGRAM :   TSMS01                                            *         
000140*                                                                *        
000150* FUNCTION:   TSMS01 IS A CALLED SUBROUTINE THAT WILL ACCEPT A   *        
000160*             SUBMISSION TIMESTAMP, ZONE-ID, PERIOD LENGTH AND   *        
000170*             THE SAFETY-WINDOW-MINUTES CONTROL PARAMETER AND    *        
000180*             RETURN THE SAFETY-WINDOW-END-MINUTES (MINUTES      *        
000190*             SINCE MIDNIGHT OF THE TIMESTAMP'S OWN CALENDAR     *        
000200*             DATE) UP TO WHICH THE PREVIOUS FORECAST VERSION    *        
000210*             MUST BE PROTECTED FROM OVERWRITE.  ALSO USED BY    *        
000220*             THE VIEW/REPORT JOB, FED WITH TODAY'S DATE/TIME    *        
000230*             IN PLACE OF A SUBMISSION TIMESTAMP, TO DETERMINE   *        
000240*             WHICH ROWS ARE CURRENTLY "IN SAFETY WINDOW."       *        
000250*                                                                *        
000260* FILES   :   NONE                                              *         
000270*                                                                *        
000280* NOTE    :   THIS SHOP'S COBOL RUNTIME CARRIES NO IANA TZDATA   *        
000290*             LIBRARY.  ZONE-ID IS ACCEPTED FOR COMPATIBILITY    *        
000300*             WITH THE UPSTREAM FEED BUT IS NOT PARSED - THE     *        
000310*             EUROPE/BUDAPEST (CET/CEST) SUMMER-TIME RULE IS     *        
000320*             HARD-CODED BELOW.  DO NOT WIRE A SECOND ZONE INTO  *        
000330*             THIS PROGRAM WITHOUT REWORKING P50000.             *        
000340*                                                                *        
000350*****************************************************************         
000360*             PROGRAM CHANGE LOG                                *         
000370*             -------------------                               *         
000380*                                                                *        
000390*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000400*  --------   --------------------  --------------------------  *         
000410*  04/14/89   R WELLBORN            NEW PROGRAM - SPRING/FALL    *        
000420*                                   SUMMER-TIME BOUNDARY CALC    *        
000430*                                   FOR THE FORECAST-MERGE SAFE  *        
000440*                                   -TY WINDOW (REQ TSM-0012).   *        
000450*  11/02/91   R WELLBORN            EXTRA GUARD AROUND THE 02:XX *        
000460*                                   HOUR THAT DOES NOT EXIST ON  *        
000470*                                   THE SPRING-FORWARD SUNDAY -  *        
000480*                                   OPERATOR REPORTED A FORECAST *        
000490*                                   THAT LANDED ON A SKIPPED     *        
000500*                                   HOUR (REQ TSM-0031).         *        
000510*  09/08/94   K NAGY                ADDED CONFIG-ERROR RETURN    *        
000520*                                   CODE FOR SAFETY-WINDOW-MINS  *        
000530*                                   OUTSIDE OF 1-1440; AN OPS    *        
000540*                                   TYPO OF 0 WAS SILENTLY       *        
000550*                                   TREATED AS "NO WINDOW."      *        
000560*  01/22/97   K NAGY                LAST-SUNDAY-OF-MONTH ROUTINE *        
000570*                                   REWRITTEN TO USE ZELLER'S    *        
000580*                                   CONGRUENCE INSTEAD OF THE    *        
000590*                                   HARD-CODED YEAR TABLE, WHICH *        
000600*                                   NEEDED A YEARLY UPDATE.      *        
000610*  08/19/98   T HORVATH             YEAR2000 REMEDIATION - THE   *        
000620*                                   ZELLER CENTURY/YEAR SPLIT    *        
000630*                                   NOW WINDOWS 2-DIGIT SYSTEM   *        
000640*                                   DATES (00-49 = 20XX, 50-99   *        
000650*                                   = 19XX).  TSMS01-TIMESTAMP-  *        
000660*                                   DATE ITSELF WAS ALREADY 4-   *        
000670*                                   DIGIT CENTURY, NO CHANGE     *        
000680*                                   NEEDED THERE.  Y2K PROJECT   *        
000690*                                   TICKET GOS-Y2K-0147.         *        
000700*  03/02/03   T HORVATH             ISDSTTRANSITION DIAGNOSTIC   *        
000710*                                   FLAG ADDED FOR THE OPERATOR  *        
000720*                                   CONSOLE LOG - DOES NOT       *        
000730*                                   AFFECT THE ARITHMETIC.       *        
000740*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
000750*****************************************************************         
000760     EJECT                                                                
000770 ENVIRONMENT DIVISION.                                                    
000780 CONFIGURATION SECTION.                                                   
000790 SPECIAL-NAMES.                                                           
000800     C01 IS TOP-OF-FORM.                                                  
000810 INPUT-OUTPUT SECTION.                                                    
000820 FILE-CONTROL.                                                            
000830 DATA DIVISION.                                                           
000840 FILE SECTION.                                                            
000850 WORKING-STORAGE SECTION.                                                 
000860                                                                          
000870*****************************************************************         
000880*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *         
000890*****************************************************************         
000900 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.                 
000910                                                                          
000920*****************************************************************         
000930*    SPRING-FORWARD / FALL-BACK "LAST SUNDAY OF MONTH" WORK     *         
000940*****************************************************************         
000950 01  WS-ZELLER-WORK.                                                      
000960     05  WS-ZL-YEAR              PIC 9(4)  COMP VALUE ZEROES.             
000970     05  WS-ZL-CENTURY-PART      PIC 9(4)  COMP VALUE ZEROES.             
000980     05  WS-ZL-YEAR-PART         PIC 9(4)  COMP VALUE ZEROES.             
000990     05  WS-ZL-MONTH             PIC 9(2)  COMP VALUE ZEROES.             
001000     05  WS-ZL-DAY               PIC 9(2)  COMP VALUE ZEROES.             
001010     05  WS-ZL-TERM1             PIC 9(4)  COMP VALUE ZEROES.             
001020     05  WS-ZL-TERM2             PIC 9(4)  COMP VALUE ZEROES.             
001030     05  WS-ZL-H                 PIC S9(4) COMP VALUE ZEROES.             
001040     05  WS-ZL-H-MOD             PIC S9(4) COMP VALUE ZEROES.             
001050     05  WS-ZL-DAYS-BACK         PIC S9(4) COMP VALUE ZEROES.             
001060     05  WS-ZL-LAST-SUNDAY       PIC 9(2)  COMP VALUE ZEROES.             
001070     05  FILLER                  PIC X(04) VALUE SPACES.                  
001080                                                                          
001090 01  WS-DST-BOUNDARIES.                                                   
001100     05  WS-SPRING-FWD-DAY       PIC 9(2)  COMP VALUE ZEROES.             
001110     05  WS-FALL-BACK-DAY        PIC 9(2)  COMP VALUE ZEROES.             
001120     05  WS-DST-BOUNDARIES-R REDEFINES WS-DST-BOUNDARIES.                 
001130         10  WS-DSTB-BYTE        PIC X     OCCURS 4 TIMES.                
001140                                                                          
001150*****************************************************************         
001160*    PERIOD-BOUNDARY WORK FIELDS                                *         
001170*****************************************************************         
001180 01  WS-PERIOD-WORK.                                                      
001190     05  WS-TRUNCATED-HOUR       PIC 9(2)  COMP VALUE ZEROES.             
001200     05  WS-ELAPSED-MINUTES      PIC 9(4)  COMP VALUE ZEROES.             
001210     05  WS-PERIODS-ELAPSED      PIC 9(4)  COMP VALUE ZEROES.             
001220     05  WS-NPS-MIN-OF-HOUR      PIC 9(4)  COMP VALUE ZEROES.             
001230     05  WS-NEXT-PERIOD-START    PIC 9(4)  COMP VALUE ZEROES.             
001240     05  WS-SAFETY-WDW-END       PIC 9(4)  COMP VALUE ZEROES.             
001250     05  WS-NEXT-PERIOD-START-R REDEFINES WS-NEXT-PERIOD-START.           
001260         10  FILLER              PIC 9(2).                                
001270         10  WS-NPS-LOW-ORDER    PIC 9(2).                                
001280                                                                          
001290 01  WS-SWITCHES.                                                         
001300     05  WS-SPRING-FWD-DAY-SW    PIC X     VALUE 'N'.                     
001310         88  IS-SPRING-FWD-DAY             VALUE 'Y'.                     
001320     05  WS-FALL-BACK-DAY-SW     PIC X     VALUE 'N'.                     
001330         88  IS-FALL-BACK-DAY              VALUE 'Y'.                     
001340     05  FILLER                  PIC X(01) VALUE SPACES.                  
001350                                                                          
001360     COPY TSMS01CY.                                                       
001370                                                                          
001380     EJECT                                                                
001390 LINKAGE SECTION.                                                         
001400     COPY TSMS01CY REPLACING TSMS01-PARMS BY LK-TSMS01-PARMS.             
001410                                                                          
001420*****************************************************************         
001430*    P R O C E D U R E    D I V I S I O N                       *         
001440*****************************************************************         
001450                                                                          
001460 PROCEDURE DIVISION USING LK-TSMS01-PARMS.                                
001470                                                                          
001480*****************************************************************         
001490*                                                                *        
001500*    PARAGRAPH:  P00000-MAINLINE                                *         
001510*                                                                *        
001520*    FUNCTION :  VALIDATE THE SAFETY-WINDOW-MINUTES CONFIG      *         
001530*                PARAMETER, THEN DRIVE THE ZONE-ATTACH, NEXT-    *        
001540*                PERIOD-START, ADD-SAFETY-WINDOW AND MIDNIGHT-   *        
001550*                CLAMP STEPS IN ORDER.                          *         
001560*                                                                *        
001570*    CALLED BY:  TSMB01, TSMB02                                 *         
001580*                                                                *        
001590*****************************************************************         
001600                                                                          
001610 P00000-MAINLINE.                                                         
001620                                                                          
001630     MOVE LK-TSMS01-PARMS        TO TSMS01-PARMS.                         
001640     SET TSMS01-RC-OK            TO TRUE.                                 
001650     SET TSMS01-NO-DST-TRANSITION                                         
001660                                 TO TRUE.                                 
001670                                                                          
001680     IF TSMS01-SAFETY-WDW-MINS < 1                                        
001690        OR TSMS01-SAFETY-WDW-MINS > 1440                                  
001700         SET TSMS01-RC-CONFIG-ERROR                                       
001710                                 TO TRUE                                  
001720         GO TO P00000-EXIT.                                               
001730                                                                          
001740     PERFORM P10000-ATTACH-ZONE THRU P10000-EXIT.                         
001750     PERFORM P20000-NEXT-PERIOD-START                                     
001760                                 THRU P20000-EXIT.                        
001770     PERFORM P30000-ADD-SAFETY-WINDOW                                     
001780                                 THRU P30000-EXIT.                        
001790     PERFORM P40000-MIDNIGHT-CLAMP                                        
001800                                 THRU P40000-EXIT.                        
001810     PERFORM P50000-DST-CHECK   THRU P50000-EXIT.                         
001820                                                                          
001830 P00000-EXIT.                                                             
001840     MOVE TSMS01-PARMS           TO LK-TSMS01-PARMS.                      
001850     GOBACK.                                                              
001860                                                                          
001870*****************************************************************         
001880*                                                                *        
001890*    PARAGRAPH:  P10000-ATTACH-ZONE                             *         
001900*                                                                *        
001910*    FUNCTION :  LOCATE THIS YEAR'S SPRING-FORWARD SUNDAY SO     *        
001920*                THE NEXT-PERIOD-START STEP CAN TELL WHEN A      *        
001930*                WALL-CLOCK HOUR IS BEING SKIPPED.  ZONE-ID      *        
001940*                ITSELF IS NOT PARSED (SEE PROGRAM BANNER) -     *        
001950*                EVERY ZONE-ID IS TREATED AS THE FIXED CET/CEST  *        
001960*                RULE, SO "ATTACHING THE ZONE" HERE MEANS        *        
001970*                LOOKING UP THIS YEAR'S BOUNDARY SUNDAYS.        *        
001980*                                                                *        
001990*    CALLED BY:  P00000-MAINLINE                                *         
002000*                                                                *        
002010*****************************************************************         
002020                                                                          
002030 P10000-ATTACH-ZONE.                                                      
002040                                                                          
002050     PERFORM P21000-FIND-SPRING-FWD-DAY                                   
002060                                 THRU P21000-EXIT.                        
002070     PERFORM P22000-FIND-FALL-BACK-DAY                                    
002080                                 THRU P22000-EXIT.                        
002090                                                                          
002100 P10000-EXIT.                                                             
002110     EXIT.                                                                
002120                                                                          
002130*****************************************************************         
002140*                                                                *        
002150*    PARAGRAPH:  P20000-NEXT-PERIOD-START                       *         
002160*                                                                *        
002170*    FUNCTION :  TRUNCATE THE SUBMISSION TIMESTAMP DOWN TO THE   *        
002180*                TOP OF ITS LOCAL HOUR, COMPUTE HOW MANY WHOLE   *        
002190*                PERIODS HAVE ELAPSED SINCE THAT HOUR BEGAN, AND *        
002200*                PROJECT FORWARD TO THE START OF THE NEXT ONE.   *        
002210*                ON THE SPRING-FORWARD SUNDAY, THE 02:00-02:59   *        
002220*                LOCAL HOUR DOES NOT EXIST - A PROJECTION THAT   *        
002230*                WOULD LAND THERE IS PUSHED FORWARD ONE HOUR TO  *        
002240*                03:00, MATCHING A ZONED-DATE-TIME DURATION      *        
002250*                ADD (WHICH SKIPS THE MISSING HOUR).             *        
002260*                                                                *        
002270*    CALLED BY:  P00000-MAINLINE                                *         
002280*                                                                *        
002290*****************************************************************         
002300                                                                          
002310 P20000-NEXT-PERIOD-START.                                                
002320                                                                          
002330     MOVE TSMS01-TS-HOUR         TO WS-TRUNCATED-HOUR.                    
002340     MOVE TSMS01-TS-MINUTE       TO WS-ELAPSED-MINUTES.                   
002350                                                                          
002360     COMPUTE WS-PERIODS-ELAPSED =                                         
002370             WS-ELAPSED-MINUTES / TSMS01-PERIOD-MINUTES.                  
002380                                                                          
002390     COMPUTE WS-NPS-MIN-OF-HOUR =                                         
002400             (WS-PERIODS-ELAPSED + 1) * TSMS01-PERIOD-MINUTES.            
002410                                                                          
002420     COMPUTE WS-NEXT-PERIOD-START =                                       
002430             (WS-TRUNCATED-HOUR * 60) + WS-NPS-MIN-OF-HOUR.               
002440                                                                          
002450     IF TSMS01-TD-MONTH          = 03                                     
002460        AND TSMS01-TD-DAY        = WS-SPRING-FWD-DAY                      
002470        AND WS-TRUNCATED-HOUR    = 01                                     
002480        AND WS-NPS-MIN-OF-HOUR  NOT < 60                                  
002490             ADD 60             TO WS-NEXT-PERIOD-START                   
002500             SET IS-SPRING-FWD-DAY                                        
002510                                 TO TRUE.                                 
002520                                                                          
002530 P20000-EXIT.                                                             
002540     EXIT.                                                                
002550                                                                          
002560*****************************************************************         
002570*                                                                *        
002580*    PARAGRAPH:  P21000-FIND-SPRING-FWD-DAY                     *         
002590*                                                                *        
002600*    FUNCTION :  ZELLER'S CONGRUENCE FOR MARCH 31ST OF THE      *         
002610*                SUBMISSION YEAR, STEPPED BACK TO THE LAST       *        
002620*                SUNDAY.  NO INTRINSIC DATE FUNCTIONS ARE USED - *        
002630*                THIS RUNTIME PRE-DATES THEM.                   *         
002640*                                                                *        
002650*    CALLED BY:  P20000-NEXT-PERIOD-START, P50000-DST-CHECK     *         
002660*                                                                *        
002670*****************************************************************         
002680                                                                          
002690 P21000-FIND-SPRING-FWD-DAY.                                              
002700                                                                          
002710     MOVE TSMS01-TD-YEAR         TO WS-ZL-YEAR.                           
002720     MOVE 03                    TO WS-ZL-MONTH.                           
002730     MOVE 31                    TO WS-ZL-DAY.                             
002740     PERFORM P29000-ZELLER-LAST-SUNDAY                                    
002750                                 THRU P29000-EXIT.                        
002760     MOVE WS-ZL-LAST-SUNDAY     TO WS-SPRING-FWD-DAY.                     
002770                                                                          
002780 P21000-EXIT.                                                             
002790     EXIT.                                                                
002800                                                                          
002810*****************************************************************         
002820*                                                                *        
002830*    PARAGRAPH:  P22000-FIND-FALL-BACK-DAY                      *         
002840*                                                                *        
002850*    FUNCTION :  SAME AS P21000 BUT FOR OCTOBER 31ST - THE      *         
002860*                SUMMER-TIME-ENDS BOUNDARY.                     *         
002870*                                                                *        
002880*    CALLED BY:  P50000-DST-CHECK                               *         
002890*                                                                *        
002900*****************************************************************         
002910                                                                          
002920 P22000-FIND-FALL-BACK-DAY.                                               
002930                                                                          
002940     MOVE TSMS01-TD-YEAR         TO WS-ZL-YEAR.                           
002950     MOVE 10                    TO WS-ZL-MONTH.                           
002960     MOVE 31                    TO WS-ZL-DAY.                             
002970     PERFORM P29000-ZELLER-LAST-SUNDAY                                    
002980                                 THRU P29000-EXIT.                        
002990     MOVE WS-ZL-LAST-SUNDAY     TO WS-FALL-BACK-DAY.                      
003000                                                                          
003010 P22000-EXIT.                                                             
003020     EXIT.                                                                
003030                                                                          
003040*****************************************************************         
003050*                                                                *        
003060*    PARAGRAPH:  P29000-ZELLER-LAST-SUNDAY                      *         
003070*                                                                *        
003080*    FUNCTION :  GIVEN WS-ZL-YEAR/MONTH/DAY = 31ST OF THE       *         
003090*                MONTH, COMPUTE ITS DAY OF WEEK BY ZELLER'S      *        
003100*                CONGRUENCE (0=SAT,1=SUN,...,6=FRI) AND STEP     *        
003110*                BACK TO THE LAST SUNDAY ON OR BEFORE IT.        *        
003120*                ALL DIVISION IS TRUNCATING INTEGER DIVISION -   *        
003130*                NO FUNCTION MOD, NO FUNCTION REM.               *        
003140*                                                                *        
003150*    CALLED BY:  P21000-FIND-SPRING-FWD-DAY,                    *         
003160*                P22000-FIND-FALL-BACK-DAY                      *         
003170*                                                                *        
003180*****************************************************************         
003190                                                                          
003200 P29000-ZELLER-LAST-SUNDAY.                                               
003210                                                                          
003220     COMPUTE WS-ZL-CENTURY-PART = WS-ZL-YEAR / 100.                       
003230     COMPUTE WS-ZL-YEAR-PART    =                                         
003240             WS-ZL-YEAR - (100 * WS-ZL-CENTURY-PART).                     
003250                                                                          
003260     COMPUTE WS-ZL-TERM1 = (13 * (WS-ZL-MONTH + 1)) / 5.                  
003270     COMPUTE WS-ZL-TERM2 = WS-ZL-YEAR-PART / 4.                           
003280                                                                          
003290     COMPUTE WS-ZL-H =                                                    
003300             WS-ZL-DAY + WS-ZL-TERM1 + WS-ZL-YEAR-PART                    
003310             + WS-ZL-TERM2 + (WS-ZL-CENTURY-PART / 4)                     
003320             - (2 * WS-ZL-CENTURY-PART).                                  
003330                                                                          
003340     COMPUTE WS-ZL-H-MOD = WS-ZL-H - (7 * (WS-ZL-H / 7)).                 
003350     IF WS-ZL-H-MOD < 0                                                   
003360         ADD 7                  TO WS-ZL-H-MOD.                           
003370                                                                          
003380     COMPUTE WS-ZL-DAYS-BACK = WS-ZL-H-MOD + 6.                           
003390     IF WS-ZL-DAYS-BACK NOT < 7                                           
003400         SUBTRACT 7             FROM WS-ZL-DAYS-BACK.                     
003410                                                                          
003420     COMPUTE WS-ZL-LAST-SUNDAY = WS-ZL-DAY - WS-ZL-DAYS-BACK.             
003430                                                                          
003440 P29000-EXIT.                                                             
003450     EXIT.                                                                
003460                                                                          
003470*****************************************************************         
003480*                                                                *        
003490*    PARAGRAPH:  P30000-ADD-SAFETY-WINDOW                       *         
003500*                                                                *        
003510*    FUNCTION :  SAFETY-WINDOW-END = NEXT-PERIOD-START +        *         
003520*                SAFETY-WINDOW-MINUTES.                         *         
003530*                                                                *        
003540*    CALLED BY:  P00000-MAINLINE                                *         
003550*                                                                *        
003560*****************************************************************         
003570                                                                          
003580 P30000-ADD-SAFETY-WINDOW.                                                
003590                                                                          
003600     COMPUTE WS-SAFETY-WDW-END =                                          
003610             WS-NEXT-PERIOD-START + TSMS01-SAFETY-WDW-MINS.               
003620                                                                          
003630 P30000-EXIT.                                                             
003640     EXIT.                                                                
003650                                                                          
003660*****************************************************************         
003670*                                                                *        
003680*    PARAGRAPH:  P40000-MIDNIGHT-CLAMP                          *         
003690*                                                                *        
003700*    FUNCTION :  IF SAFETY-WINDOW-END WOULD FALL ON THE DAY      *        
003710*                AFTER THE SUBMISSION'S OWN CALENDAR DATE,       *        
003720*                CLAMP IT TO 23:59 OF THE SUBMISSION'S DATE SO   *        
003730*                A SAFETY WINDOW NEVER BLEEDS INTO TOMORROW'S    *        
003740*                DATA.                                          *         
003750*                                                                *        
003760*    CALLED BY:  P00000-MAINLINE                                *         
003770*                                                                *        
003780*****************************************************************         
003790                                                                          
003800 P40000-MIDNIGHT-CLAMP.                                                   
003810                                                                          
003820     IF WS-SAFETY-WDW-END NOT < 1440                                      
003830         MOVE 1439              TO WS-SAFETY-WDW-END.                     
003840                                                                          
003850     MOVE WS-SAFETY-WDW-END      TO TSMS01-SAFETY-WDW-END.                
003860     MOVE WS-NEXT-PERIOD-START   TO TSMS01-NEXT-PERIOD-STRT.              
003870                                                                          
003880 P40000-EXIT.                                                             
003890     EXIT.                                                                
003900                                                                          
003910*****************************************************************         
003920*                                                                *        
003930*    PARAGRAPH:  P50000-DST-CHECK                               *         
003940*                                                                *        
003950*    FUNCTION :  DIAGNOSTIC ONLY (SEE 03/02/03 CHANGE LOG        *        
003960*                ENTRY) - FLAGS WHETHER THIS TIMESTAMP FALLS ON  *        
003970*                OR ADJACENT TO A SUMMER-TIME BOUNDARY HOUR SO   *        
003980*                THE CALLING PROGRAM CAN DISPLAY A NOTE ON THE   *        
003990*                OPERATOR CONSOLE.  TAKES NO PART IN THE         *        
004000*                SAFETY-WINDOW-END ARITHMETIC ABOVE.             *        
004010*                                                                *        
004020*    CALLED BY:  P00000-MAINLINE                                *         
004030*                                                                *        
004040*****************************************************************         
004050                                                                          
004060 P50000-DST-CHECK.                                                        
004070                                                                          
004080     IF TSMS01-TD-MONTH          = 03                                     
004090        AND TSMS01-TD-DAY        = WS-SPRING-FWD-DAY                      
004100        AND (WS-TRUNCATED-HOUR  = 01 OR WS-TRUNCATED-HOUR = 02)           
004110             SET TSMS01-DST-TRANSITION                                    
004120                                 TO TRUE                                  
004130     ELSE                                                                 
004140        IF TSMS01-TD-MONTH       = 10                                     
004150           AND TSMS01-TD-DAY     = WS-FALL-BACK-DAY                       
004160           AND (WS-TRUNCATED-HOUR = 02 OR WS-TRUNCATED-HOUR = 03)         
004170                SET TSMS01-DST-TRANSITION                                 
004180                                 TO TRUE.                                 
004190                                                                          
004200 P50000-EXIT.                                                             
004210     EXIT.                                                                
