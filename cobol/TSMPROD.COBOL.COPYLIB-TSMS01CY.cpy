000010                                                                          
000020******************************************************************        
000030*    TSMS01 PARAMETER PASS AREA                                 *         
000040*    SAFETY-WINDOW-END-MINUTES CALCULATION SUBROUTINE            *        
000050******************************************************************        
000060                                                                          
000070 01  TSMS01-PARMS.                                                        
000080     03  TSMS01-TIMESTAMP-DATE   PIC 9(8)    VALUE ZEROES.                
000090     03  TSMS01-TIMESTAMP-DATE-R REDEFINES TSMS01-TIMESTAMP-DATE.         
000100         05  TSMS01-TD-YEAR      PIC 9(4).                                
000110         05  TSMS01-TD-MONTH     PIC 99.                                  
000120         05  TSMS01-TD-DAY       PIC 99.                                  
000130     03  TSMS01-TIMESTAMP-TIME   PIC 9(6)    VALUE ZEROES.                
000140     03  TSMS01-TIMESTAMP-TIME-R REDEFINES TSMS01-TIMESTAMP-TIME.         
000150         05  TSMS01-TS-HOUR      PIC 99.                                  
000160         05  TSMS01-TS-MINUTE    PIC 99.                                  
000170         05  TSMS01-TS-SECOND    PIC 99.                                  
000180     03  TSMS01-ZONE-ID          PIC X(30)   VALUE SPACES.                
000190     03  TSMS01-PERIOD-MINUTES   PIC 9(4)    VALUE ZEROES.                
000200     03  TSMS01-SAFETY-WDW-MINS  PIC 9(4)    VALUE ZEROES.                
000210     03  TSMS01-NEXT-PERIOD-STRT PIC 9(4)    VALUE ZEROES.                
000220     03  TSMS01-SAFETY-WDW-END   PIC 9(4)    VALUE ZEROES.                
000230     03  TSMS01-DST-TRANS-SW     PIC X       VALUE 'N'.                   
000240         88  TSMS01-DST-TRANSITION           VALUE 'Y'.                   
000250         88  TSMS01-NO-DST-TRANSITION        VALUE 'N'.                   
000260     03  TSMS01-RETURN-CODE      PIC 9(2)    VALUE ZEROES.                
000270         88  TSMS01-RC-OK                     VALUE 00.                   
000280         88  TSMS01-RC-CONFIG-ERROR           VALUE 90.                   
000290     03  FILLER                  PIC X(10)   VALUE SPACES.                
