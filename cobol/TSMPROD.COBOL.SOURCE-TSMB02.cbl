000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. TSMB02.                                                      
000030 AUTHOR. R WELLBORN.                                                      
000040 INSTALLATION. GRID OPERATIONS SYSTEMS - BUDAPEST DATA CENTER.            
000050 DATE-WRITTEN. 04/14/88.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.                    
000080*                                                                         
000090*****************************************************************         
000100*              GENERATION FORECAST MERGE SYSTEM (TSM)           *         
000110*                 GRID OPERATIONS SYSTEMS GROUP                 *         
000120*                                                                *        
000130* PROGRAM :   TSMB02                                            *         
000140*                                                                *        
000150* FUNCTION:   TSMB02 READS ONE OR MORE STATION/DATE REQUEST      *        
000160*             CARDS FROM TSVREQ, RE-READS THE MATCHING           *        
000170*             POWER-STATION-DATE MASTER RECORD FROM PSDMASTER,   *        
000180*             AND PRINTS THE DAY-GRID COLUMNAR REPORT SHOWING    *        
000190*             EVERY STORED VERSION'S VALUE AT EACH TIME SLOT,    *        
000200*             PLUS WHICH SLOTS FALL INSIDE THE SAFETY WINDOW     *        
000210*             THAT IS CURRENTLY IN EFFECT.  NOTHING ON PSDMASTER *        
000220*             IS EVER CHANGED BY THIS PROGRAM.                  *         
000230*                                                                *        
000240* FILES   :   REQUEST CARDS         -  LINE SEQUENTIAL (READ)   *         
000250*             POWER-STATION-DATE    -  RELATIVE      (INPUT)    *         
000260*             MASTER                                            *         
000270*             VIEW REPORT           -  LINE SEQUENTIAL (WRITE)  *         
000280*                                                                *        
000290* NOTE    :   ONLY THE FIRST 10 STORED VERSIONS ARE PRINTED AS   *        
000300*             COLUMNS ON THE REPORT - THE PRINT LINE CANNOT      *        
000310*             CARRY ALL 50 POSSIBLE PSD-VERSIONS ENTRIES.  ALL   *        
000320*             50 REMAIN ON PSDMASTER; THIS IS A DISPLAY LIMIT    *        
000330*             ONLY.  A "VERSIONS NOT SHOWN" COUNT IS PRINTED ON  *        
000340*             THE HEADER LINE WHEN THE LIMIT IS EXCEEDED.        *        
000350*                                                                *        
000360*****************************************************************         
000370*             PROGRAM CHANGE LOG                                *         
000380*             -------------------                               *         
000390*                                                                *        
000400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000410*  --------   --------------------  --------------------------  *         
000420*  04/14/88   R WELLBORN            NEW PROGRAM - DAY DESK       *        
000430*                                   NEEDED A WAY TO SEE ALL      *        
000440*                                   VERSIONS OF A FORECAST SIDE  *        
000450*                                   BY SIDE INSTEAD OF PULLING   *        
000460*                                   PSDMASTER RECORDS BY HAND    *        
000470*                                   (REQ TSM-0002).              *        
000480*  11/02/91   R WELLBORN            REPORT NOW SHOWS WHICH SLOTS *        
000490*                                   ARE STILL INSIDE THE SAFETY  *        
000500*                                   WINDOW - DAY DESK KEPT       *        
000510*                                   ASKING WHICH ROWS WERE STILL *        
000520*                                   OPEN TO REVISION (REQ        *        
000530*                                   TSM-0024).                   *        
000540*  09/08/94   K NAGY                MULTIPLE REQUEST CARDS PER   *        
000550*                                   RUN NOW SUPPORTED - PREVIOUS *        
000560*                                   VERSION ABENDED AFTER THE    *        
000570*                                   FIRST REQUEST.               *        
000580*  08/19/98   T HORVATH             YEAR2000 REMEDIATION -       *        
000590*                                   TODAY'S DATE IS NOW WINDOW-  *        
000600*                                   CENTURIED (WINDOW: 00-49 =   *        
000610*                                   20XX, 50-99 = 19XX) BEFORE   *        
000620*                                   BEING COMPARED AGAINST THE   *        
000630*                                   8-DIGIT PSD-STATION-DATE.    *        
000640*                                   TICKET GOS-Y2K-0149.         *        
000650*  02/05/03   T HORVATH             VERSION COLUMN CAP LOWERED   *        
000660*                                   FROM 12 TO 10 TO MATCH THE   *        
000670*                                   NARROWER FORMS THE PRINT     *        
000680*                                   ROOM SWITCHED TO.            *        
000690*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
000700*****************************************************************         
000710     EJECT                                                                
000720 ENVIRONMENT DIVISION.                                                    
000730 CONFIGURATION SECTION.                                                   
000740 SPECIAL-NAMES.                                                           
000750     C01 IS TOP-OF-FORM.                                                  
000760                                                                          
000770 INPUT-OUTPUT SECTION.                                                    
000780 FILE-CONTROL.                                                            
000790                                                                          
000800     SELECT TSV-REQUEST-FILE     ASSIGN TO TSVREQ                         
000810                                 ORGANIZATION IS LINE SEQUENTIAL          
000820                                 FILE STATUS IS WS-TSVREQ-STATUS.         
000830                                                                          
000840     SELECT PSD-MASTER-FILE      ASSIGN TO PSDMSTR                        
000850                                 ORGANIZATION IS RELATIVE                 
000860                                 ACCESS MODE IS DYNAMIC                   
000870                                 RELATIVE KEY IS WS-PSD-REL-KEY           
000880                                 FILE STATUS IS WS-PSDMSTR-STATUS.        
000890                                                                          
000900     SELECT TSV-REPORT-FILE      ASSIGN TO TSVIEWOUT                      
000910                                 ORGANIZATION IS LINE SEQUENTIAL          
000920                                 FILE STATUS IS WS-TSVOUT-STATUS.         
000930     EJECT                                                                
000940 DATA DIVISION.                                                           
000950                                                                          
000960 FILE SECTION.                                                            
000970                                                                          
000980 FD  TSV-REQUEST-FILE                                                     
000990     LABEL RECORDS ARE STANDARD                                           
001000     RECORD CONTAINS 48 CHARACTERS.                                       
001010                                                                          
001020 01  TSV-REQUEST-FD-REC.                                                  
001030     05  TSVR-POWER-STATION      PIC X(40).                               
001040     05  TSVR-STATION-DATE       PIC 9(08).                               
001050                                                                          
001060     EJECT                                                                
001070 FD  PSD-MASTER-FILE                                                      
001080     LABEL RECORDS ARE STANDARD                                           
001090     RECORD CONTAINS 20602 CHARACTERS.                                    
001100                                                                          
001110 01  PSD-MASTER-FD-REC           PIC X(20602).                            
001120                                                                          
001130     EJECT                                                                
001140 FD  TSV-REPORT-FILE                                                      
001150     LABEL RECORDS ARE STANDARD                                           
001160     RECORD CONTAINS 133 CHARACTERS.                                      
001170                                                                          
001180 01  TSV-REPORT-FD-REC           PIC X(133).                              
001190                                                                          
001200     EJECT                                                                
001210 WORKING-STORAGE SECTION.                                                 
001220                                                                          
001230*****************************************************************         
001240*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *         
001250*****************************************************************         
001260 77  WS-IDX-SUB                  PIC S9(4) COMP VALUE +0.                 
001270 77  WS-SLOT-SUB                 PIC S9(4) COMP VALUE +0.                 
001280 77  WS-VER-SUB                  PIC S9(4) COMP VALUE +0.                 
001290 77  WS-PRINT-COL-LIMIT          PIC 9(4)  COMP VALUE 10.                 
001300 77  WS-SAFETY-WINDOW-MINUTES    PIC 9(4)  COMP VALUE 30.                 
001310                                                                          
001320*****************************************************************         
001330*    SWITCHES                                                   *         
001340*****************************************************************         
001350 01  WS-SWITCHES.                                                         
001360     05  WS-FOUND-SW             PIC X     VALUE 'N'.                     
001370         88  MASTER-FOUND                  VALUE 'Y'.                     
001380     05  WS-SKIP-REQUEST-SW      PIC X     VALUE 'N'.                     
001390         88  SKIP-THIS-REQUEST              VALUE 'Y'.                    
001400     05  FILLER                  PIC X(01) VALUE SPACES.                  
001410                                                                          
001420*****************************************************************         
001430*    MISCELLANEOUS WORK FIELDS                                  *         
001440*****************************************************************         
001450 01  WS-MISCELLANEOUS-FIELDS.                                             
001460     05  WS-TSVREQ-STATUS        PIC XX    VALUE SPACES.                  
001470         88  TSVREQ-OK                     VALUE '00'.                    
001480         88  TSVREQ-END                    VALUE '10'.                    
001490         88  TSVREQ-ERR                    VALUE '30' '34' '35'           
001500                                                 '39' '41' '42'.          
001510     05  WS-PSDMSTR-STATUS       PIC XX    VALUE SPACES.                  
001520         88  PSDMSTR-OK                    VALUE '00'.                    
001530         88  PSDMSTR-END                   VALUE '10'.                    
001540         88  PSDMSTR-ERR                   VALUE '23' '30' '34'           
001550                                                 '35' '41' '42'.          
001560     05  WS-TSVOUT-STATUS        PIC XX    VALUE SPACES.                  
001570         88  TSVOUT-OK                     VALUE '00'.                    
001580     05  WS-PERIOD-MINUTES       PIC 9(4)  COMP VALUE ZEROES.             
001590     05  WS-SLOT-COUNT           PIC 9(4)  COMP VALUE ZEROES.             
001600     05  WS-SAFETY-WDW-END-MIN   PIC 9(4)  COMP VALUE ZEROES.             
001610     05  WS-PRINT-VER-COUNT      PIC 9(4)  COMP VALUE ZEROES.             
001620     05  WS-SLOT-MINUTES         PIC 9(4)  COMP VALUE ZEROES.             
001630     05  WS-SLOT-HOUR            PIC 9(2)  COMP VALUE ZEROES.             
001640     05  WS-SLOT-MINUTE          PIC 9(2)  COMP VALUE ZEROES.             
001650     05  FILLER                  PIC X(04) VALUE SPACES.                  
001660     EJECT                                                                
001670*****************************************************************         
001680*    RELATIVE-FILE / IN-MEMORY-INDEX WORK AREA (SEE TSMB01 FOR  *         
001690*    A FULL DESCRIPTION OF WHY THIS SHOP RUNS AN IN-MEMORY      *         
001700*    INDEX OVER THE RELATIVE FILE.)                             *         
001710*****************************************************************         
001720 01  WS-PSD-RELATIVE-WORK.                                                
001730     05  WS-PSD-REL-KEY          PIC 9(8)  COMP VALUE ZEROES.             
001740     05  WS-PSD-INDEX-COUNT      PIC 9(4)  COMP VALUE ZEROES.             
001750     05  FILLER                  PIC X(02) VALUE SPACES.                  
001760                                                                          
001770 01  WS-PSD-INDEX-TABLE.                                                  
001780     05  WS-PSD-INDEX-ENTRY      OCCURS 500 TIMES                         
001790                                 INDEXED BY WS-IDX-NDX.                   
001800         10  WS-IDX-STATION      PIC X(40).                               
001810         10  WS-IDX-DATE         PIC 9(08).                               
001820         10  WS-IDX-REL-KEY      PIC 9(08) COMP.                          
001830     05  FILLER                  PIC X(02) VALUE SPACES.                  
001840     EJECT                                                                
001850*****************************************************************         
001860*    TODAY'S DATE / TIME (WINDOW-CENTURIED - SEE Y2K CHANGE LOG) *        
001870*****************************************************************         
001880 01  WS-TODAY-RAW.                                                        
001890     05  WS-TODAY-YY             PIC 99.                                  
001900     05  WS-TODAY-MM             PIC 99.                                  
001910     05  WS-TODAY-DD             PIC 99.                                  
001920 01  WS-TODAY-CCYYMMDD.                                                   
001930     05  WS-TODAY-CENTURY        PIC 99.                                  
001940     05  WS-TODAY-YY-PART        PIC 99.                                  
001950     05  WS-TODAY-MM-PART        PIC 99.                                  
001960     05  WS-TODAY-DD-PART        PIC 99.                                  
001970 01  WS-TODAY-CCYYMMDD-N REDEFINES WS-TODAY-CCYYMMDD                      
001980                                 PIC 9(08).                               
001990 01  WS-NOW-RAW.                                                          
002000     05  WS-NOW-HH               PIC 99.                                  
002010     05  WS-NOW-MN               PIC 99.                                  
002020     05  WS-NOW-SS               PIC 99.                                  
002030     05  FILLER                  PIC 99.                                  
002040 01  WS-NOW-HHMMSS.                                                       
002050     05  WS-NOW-HH-PART          PIC 99.                                  
002060     05  WS-NOW-MN-PART          PIC 99.                                  
002070     05  WS-NOW-SS-PART          PIC 99.                                  
002080 01  WS-NOW-HHMMSS-N REDEFINES WS-NOW-HHMMSS                              
002090                                 PIC 9(06).                               
002100                                                                          
002110     EJECT                                                                
002120*****************************************************************         
002130*    RECORD LAYOUTS (SEE VPSDATE/TSMS01CY/TSMERRWS COPYLIB       *        
002140*    MEMBERS)                                                    *        
002150*****************************************************************         
002160     COPY VPSDATE.                                                        
002170     EJECT                                                                
002180     COPY TSMS01CY.                                                       
002190     EJECT                                                                
002200     COPY TSMERRWS.                                                       
002210     EJECT                                                                
002220*****************************************************************         
002230*    PRINT LINE LAYOUTS                                         *         
002240*****************************************************************         
002250 01  WS-VIEW-HDR-LINE.                                                    
002260     05  FILLER                  PIC X(14)   VALUE                        
002270                                 'TSM VIEW RPT -'.                        
002280     05  WHL-POWER-STATION       PIC X(40).                               
002290     05  FILLER                  PIC X(07)   VALUE                        
002300                                 ' DATE: '.                               
002310     05  WHL-STATION-DATE        PIC 9(08).                               
002320     05  FILLER                  PIC X(20)   VALUE                        
002330                                 '  VERS NOT SHOWN: '.                    
002340     05  WHL-VERS-NOT-SHOWN      PIC ZZZ9.                                
002350     05  FILLER                  PIC X(40)   VALUE SPACES.                
002360                                                                          
002370 01  WS-VIEW-COLHDR-LINE.                                                 
002380     05  FILLER                  PIC X(06)   VALUE 'TIME  '.              
002390     05  WCH-VERSION-HDR         OCCURS 10 TIMES                          
002400                                 PIC X(09).                               
002410     05  FILLER                  PIC X(04)   VALUE 'SAFE'.                
002420     05  FILLER                  PIC X(33)   VALUE SPACES.                
002430                                                                          
002440 01  WS-VIEW-DETAIL-LINE.                                                 
002450     05  WVL-TIME-SLOT           PIC 9(04).                               
002460     05  FILLER                  PIC X(02)   VALUE SPACES.                
002470     05  WVL-VERSION-VALUE       OCCURS 10 TIMES                          
002480                                 PIC -9,999,999.                          
002490     05  FILLER                  PIC X(01)   VALUE SPACES.                
002500     05  WVL-IN-SAFETY-WINDOW    PIC X(01).                               
002510     05  FILLER                  PIC X(25)   VALUE SPACES.                
002520     EJECT                                                                
002530*****************************************************************         
002540*    P R O C E D U R E    D I V I S I O N                       *         
002550*****************************************************************         
002560                                                                          
002570 PROCEDURE DIVISION.                                                      
002580                                                                          
002590*****************************************************************         
002600*    PARAGRAPH:  P00000-MAINLINE                                *         
002610*****************************************************************         
002620                                                                          
002630 P00000-MAINLINE.                                                         
002640                                                                          
002650     PERFORM P01000-GET-CURRENT-INSTANT                                   
002660                                 THRU P01000-EXIT.                        
002670                                                                          
002680     OPEN INPUT  TSV-REQUEST-FILE.                                        
002690     OPEN INPUT  PSD-MASTER-FILE.                                         
002700     OPEN OUTPUT TSV-REPORT-FILE.                                         
002710                                                                          
002720     PERFORM P05000-BUILD-INDEX  THRU P05000-EXIT.                        
002730                                                                          
002740     READ TSV-REQUEST-FILE.                                               
002750                                                                          
002760     PERFORM P10000-PROCESS-REQUEST                                       
002770                                 THRU P10000-EXIT                         
002780         UNTIL TSVREQ-END OR TSVREQ-ERR.                                  
002790                                                                          
002800     CLOSE TSV-REQUEST-FILE                                               
002810           PSD-MASTER-FILE                                                
002820           TSV-REPORT-FILE.                                               
002830                                                                          
002840     GOBACK.                                                              
002850                                                                          
002860 P00000-EXIT.                                                             
002870     EXIT.                                                                
002880     EJECT                                                                
002890*****************************************************************         
002900*    PARAGRAPH:  P01000-GET-CURRENT-INSTANT                     *         
002910*                                                                *        
002920*    FUNCTION :  ACCEPT TODAY'S DATE/TIME FROM THE SYSTEM CLOCK  *        
002930*                AND APPLY THE SHOP'S Y2K CENTURY WINDOW (00-49  *        
002940*                = 20XX, 50-99 = 19XX) SO THE 2-DIGIT YEAR THE   *        
002950*                COMPILER HANDS BACK CAN BE COMPARED AGAINST THE *        
002960*                8-DIGIT CCYYMMDD DATES CARRIED ON PSDMASTER.    *        
002970*****************************************************************         
002980                                                                          
002990 P01000-GET-CURRENT-INSTANT.                                              
003000                                                                          
003010     ACCEPT WS-TODAY-RAW         FROM DATE.                               
003020     ACCEPT WS-NOW-RAW           FROM TIME.                               
003030                                                                          
003040     IF WS-TODAY-YY < 50                                                  
003050         MOVE 20                 TO WS-TODAY-CENTURY                      
003060     ELSE                                                                 
003070         MOVE 19                 TO WS-TODAY-CENTURY.                     
003080     MOVE WS-TODAY-YY            TO WS-TODAY-YY-PART.                     
003090     MOVE WS-TODAY-MM            TO WS-TODAY-MM-PART.                     
003100     MOVE WS-TODAY-DD            TO WS-TODAY-DD-PART.                     
003110                                                                          
003120     MOVE WS-NOW-HH              TO WS-NOW-HH-PART.                       
003130     MOVE WS-NOW-MN              TO WS-NOW-MN-PART.                       
003140     MOVE WS-NOW-SS              TO WS-NOW-SS-PART.                       
003150                                                                          
003160 P01000-EXIT.                                                             
003170     EXIT.                                                                
003180     EJECT                                                                
003190*****************************************************************         
003200*    PARAGRAPH:  P05000-BUILD-INDEX                             *         
003210*                                                                *        
003220*    FUNCTION :  SEQUENTIALLY READ THE ENTIRE PSDMASTER FILE     *        
003230*                ONCE AT START-UP AND LOAD WS-PSD-INDEX-TABLE.   *        
003240*****************************************************************         
003250                                                                          
003260 P05000-BUILD-INDEX.                                                      
003270                                                                          
003280     MOVE ZEROES TO WS-PSD-INDEX-COUNT.                                   
003290                                                                          
003300     READ PSD-MASTER-FILE NEXT RECORD INTO PSD-POWER-STATION-DATE.        
003310                                                                          
003320     PERFORM P05100-INDEX-ONE-RECORD                                      
003330                                 THRU P05100-EXIT                         
003340         UNTIL PSDMSTR-END OR PSDMSTR-ERR.                                
003350                                                                          
003360 P05000-EXIT.                                                             
003370     EXIT.                                                                
003380                                                                          
003390 P05100-INDEX-ONE-RECORD.                                                 
003400                                                                          
003410     ADD 1 TO WS-PSD-INDEX-COUNT.                                         
003420     MOVE PSD-POWER-STATION      TO                                       
003430         WS-IDX-STATION (WS-PSD-INDEX-COUNT).                             
003440     MOVE PSD-STATION-DATE       TO                                       
003450         WS-IDX-DATE (WS-PSD-INDEX-COUNT).                                
003460     MOVE WS-PSD-REL-KEY         TO                                       
003470         WS-IDX-REL-KEY (WS-PSD-INDEX-COUNT).                             
003480                                                                          
003490     READ PSD-MASTER-FILE NEXT RECORD INTO PSD-POWER-STATION-DATE.        
003500                                                                          
003510 P05100-EXIT.                                                             
003520     EXIT.                                                                
003530     EJECT                                                                
003540*****************************************************************         
003550*    PARAGRAPH:  P10000-PROCESS-REQUEST                         *         
003560*                                                                *        
003570*    FUNCTION :  DRIVE ONE REQUEST CARD THROUGH LOOK-UP, ROW     *        
003580*                BUILD/PRINT, AND READ THE NEXT CARD.           *         
003590*****************************************************************         
003600                                                                          
003610 P10000-PROCESS-REQUEST.                                                  
003620                                                                          
003630     MOVE 'N' TO WS-SKIP-REQUEST-SW.                                      
003640                                                                          
003650     PERFORM P15000-FIND-MASTER THRU P15000-EXIT.                         
003660                                                                          
003670     IF NOT SKIP-THIS-REQUEST                                             
003680         PERFORM P20000-BUILD-AND-PRINT-ROWS                              
003690                                 THRU P20000-EXIT.                        
003700                                                                          
003710     READ TSV-REQUEST-FILE.                                               
003720                                                                          
003730 P10000-EXIT.                                                             
003740     EXIT.                                                                
003750     EJECT                                                                
003760*****************************************************************         
003770*    PARAGRAPH:  P15000-FIND-MASTER                             *         
003780*                                                                *        
003790*    FUNCTION :  LOOK UP THE REQUESTED (POWER-STATION,           *        
003800*                STATION-DATE) IN THE IN-MEMORY INDEX AND        *        
003810*                RANDOM-READ THE MATCHING RELATIVE RECORD.  NOT  *        
003820*                FOUND IS A HARD ERROR - THE REQUEST IS SKIPPED. *        
003830*****************************************************************         
003840                                                                          
003850 P15000-FIND-MASTER.                                                      
003860                                                                          
003870     MOVE 'N' TO WS-FOUND-SW.                                             
003880     MOVE 1   TO WS-IDX-SUB.                                              
003890                                                                          
003900     PERFORM P15100-SCAN-INDEX-ENTRY THRU P15100-EXIT                     
003910         UNTIL WS-IDX-SUB > WS-PSD-INDEX-COUNT                            
003920             OR MASTER-FOUND.                                             
003930                                                                          
003940     IF NOT MASTER-FOUND                                                  
003950         MOVE 'Y'                TO WS-SKIP-REQUEST-SW                    
003960         MOVE 'FILE'             TO WS-TSM-ERROR-TYPE                     
003970         MOVE TSVR-POWER-STATION TO WTRL-STATION                          
003980         MOVE TSVR-STATION-DATE  TO WTRL-STATION-DATE                     
003990         MOVE 'POWER-STATION-DATE NOT ON FILE - NO REPORT'                
004000                                 TO WTRL-REASON                           
004010         DISPLAY WTEA-ERROR-01                                            
004020         DISPLAY WTEA-ERROR-03                                            
004030         DISPLAY WS-TSM-REJECT-LINE                                       
004040     ELSE                                                                 
004050         READ PSD-MASTER-FILE INTO PSD-POWER-STATION-DATE                 
004060             INVALID KEY                                                  
004070                 MOVE 'Y'        TO WS-SKIP-REQUEST-SW                    
004080         END-READ.                                                        
004090                                                                          
004100 P15000-EXIT.                                                             
004110     EXIT.                                                                
004120                                                                          
004130*****************************************************************         
004140*    PARAGRAPH:  P15100-SCAN-INDEX-ENTRY                        *         
004150*                                                                *        
004160*    FUNCTION :  TEST ONE ENTRY OF WS-PSD-INDEX-TABLE AND STEP   *        
004170*                THE SUBSCRIPT - ONE PASS OF THE P15000 LOOKUP   *        
004180*                LOOP.                                          *         
004190*****************************************************************         
004200                                                                          
004210 P15100-SCAN-INDEX-ENTRY.                                                 
004220                                                                          
004230     IF WS-IDX-STATION (WS-IDX-SUB) = TSVR-POWER-STATION                  
004240        AND WS-IDX-DATE (WS-IDX-SUB) = TSVR-STATION-DATE                  
004250             MOVE 'Y'             TO WS-FOUND-SW                          
004260             MOVE WS-IDX-REL-KEY (WS-IDX-SUB)                             
004270                                 TO WS-PSD-REL-KEY.                       
004280                                                                          
004290     ADD 1 TO WS-IDX-SUB.                                                 
004300                                                                          
004310 P15100-EXIT.                                                             
004320     EXIT.                                                                
004330     EJECT                                                                
004340*****************************************************************         
004350*    PARAGRAPH:  P20000-BUILD-AND-PRINT-ROWS                    *         
004360*                                                                *        
004370*    FUNCTION :  PRINT THE HEADER LINES AND ONE DETAIL LINE PER  *        
004380*                TIME SLOT OF THE DAY-GRID FOR THIS STATION/     *        
004390*                DATE.                                          *         
004400*****************************************************************         
004410                                                                          
004420 P20000-BUILD-AND-PRINT-ROWS.                                             
004430                                                                          
004440     MOVE PSV-PERIOD-MINUTES (1) TO WS-PERIOD-MINUTES.                    
004450     IF WS-PERIOD-MINUTES = ZEROES                                        
004460         MOVE 15                 TO WS-PERIOD-MINUTES.                    
004470                                                                          
004480     COMPUTE WS-SLOT-COUNT = 1440 / WS-PERIOD-MINUTES.                    
004490     IF WS-SLOT-COUNT > 96                                                
004500         MOVE 96                 TO WS-SLOT-COUNT.                        
004510                                                                          
004520     IF PSD-VERSION-COUNT > WS-PRINT-COL-LIMIT                            
004530         MOVE WS-PRINT-COL-LIMIT TO WS-PRINT-VER-COUNT                    
004540         COMPUTE WHL-VERS-NOT-SHOWN =                                     
004550                 PSD-VERSION-COUNT - WS-PRINT-COL-LIMIT                   
004560     ELSE                                                                 
004570         MOVE PSD-VERSION-COUNT  TO WS-PRINT-VER-COUNT                    
004580         MOVE ZEROES             TO WHL-VERS-NOT-SHOWN.                   
004590                                                                          
004600     PERFORM P30000-SAFETY-CHECK THRU P30000-EXIT.                        
004610                                                                          
004620     IF NOT SKIP-THIS-REQUEST                                             
004630         MOVE PSD-POWER-STATION  TO WHL-POWER-STATION                     
004640         MOVE PSD-STATION-DATE   TO WHL-STATION-DATE                      
004650         WRITE TSV-REPORT-FD-REC FROM WS-VIEW-HDR-LINE                    
004660             AFTER ADVANCING PAGE                                         
004670                                                                          
004680         PERFORM P20050-BUILD-COLUMN-HDR THRU P20050-EXIT                 
004690             VARYING WS-VER-SUB FROM 1 BY 1                               
004700             UNTIL WS-VER-SUB > WS-PRINT-VER-COUNT                        
004710         WRITE TSV-REPORT-FD-REC FROM WS-VIEW-COLHDR-LINE                 
004720             AFTER ADVANCING 2 LINES                                      
004730                                                                          
004740         PERFORM P20100-BUILD-ONE-ROW THRU P20100-EXIT                    
004750             VARYING WS-SLOT-SUB FROM 0 BY 1                              
004760             UNTIL WS-SLOT-SUB NOT < WS-SLOT-COUNT                        
004770     END-IF.                                                              
004780                                                                          
004790 P20000-EXIT.                                                             
004800     EXIT.                                                                
004810                                                                          
004820*****************************************************************         
004830*    PARAGRAPH:  P20050-BUILD-COLUMN-HDR                        *         
004840*                                                                *        
004850*    FUNCTION :  BUILD ONE "VERnnnn" COLUMN HEADING - ONE PASS   *        
004860*                OF THE P20000 COLUMN-HEADER LOOP.               *        
004870*****************************************************************         
004880                                                                          
004890 P20050-BUILD-COLUMN-HDR.                                                 
004900                                                                          
004910     MOVE SPACES                 TO WCH-VERSION-HDR (WS-VER-SUB).         
004920     MOVE 'VER '                 TO                                       
004930         WCH-VERSION-HDR (WS-VER-SUB) (1:4).                              
004940     MOVE PSV-VERSION (WS-VER-SUB) TO                                     
004950         WCH-VERSION-HDR (WS-VER-SUB) (5:4).                              
004960                                                                          
004970 P20050-EXIT.                                                             
004980     EXIT.                                                                
004990                                                                          
005000*****************************************************************         
005010*    PARAGRAPH:  P20100-BUILD-ONE-ROW                           *         
005020*                                                                *        
005030*    FUNCTION :  BUILD AND PRINT ONE TIME-SERIES-VIEW-ROW LINE   *        
005040*                FOR GRID SLOT WS-SLOT-SUB (0-BASED).           *         
005050*****************************************************************         
005060                                                                          
005070 P20100-BUILD-ONE-ROW.                                                    
005080                                                                          
005090     MOVE SPACES TO WS-VIEW-DETAIL-LINE.                                  
005100     MOVE ZEROES TO WVL-VERSION-VALUE (1) WVL-VERSION-VALUE (2).          
005110                                                                          
005120     COMPUTE WS-SLOT-MINUTES = WS-SLOT-SUB * WS-PERIOD-MINUTES.           
005130     COMPUTE WS-SLOT-HOUR    = WS-SLOT-MINUTES / 60.                      
005140     COMPUTE WS-SLOT-MINUTE  =                                            
005150             WS-SLOT-MINUTES - (WS-SLOT-HOUR * 60).                       
005160     COMPUTE WVL-TIME-SLOT   =                                            
005170             (WS-SLOT-HOUR * 100) + WS-SLOT-MINUTE.                       
005180                                                                          
005190     PERFORM P20110-BUILD-COLUMN-VALUE THRU P20110-EXIT                   
005200         VARYING WS-VER-SUB FROM 1 BY 1                                   
005210         UNTIL WS-VER-SUB > WS-PRINT-VER-COUNT.                           
005220                                                                          
005230     MOVE 'N' TO WVL-IN-SAFETY-WINDOW.                                    
005240     IF PSD-STATION-DATE = WS-TODAY-CCYYMMDD-N                            
005250         IF WS-SLOT-MINUTES NOT > WS-SAFETY-WDW-END-MIN                   
005260             MOVE 'Y'            TO WVL-IN-SAFETY-WINDOW                  
005270         END-IF                                                           
005280     END-IF.                                                              
005290                                                                          
005300     WRITE TSV-REPORT-FD-REC FROM WS-VIEW-DETAIL-LINE                     
005310         AFTER ADVANCING 1 LINE.                                          
005320                                                                          
005330 P20100-EXIT.                                                             
005340     EXIT.                                                                
005350                                                                          
005360*****************************************************************         
005370*    PARAGRAPH:  P20110-BUILD-COLUMN-VALUE                      *         
005380*                                                                *        
005390*    FUNCTION :  PLACE ONE VERSION'S VALUE AT THIS SLOT INTO THE *        
005400*                DETAIL LINE - ONE PASS OF THE P20100 COLUMN     *        
005410*                LOOP.                                          *         
005420*****************************************************************         
005430                                                                          
005440 P20110-BUILD-COLUMN-VALUE.                                               
005450                                                                          
005460     IF WS-SLOT-SUB < PSV-SERIES-COUNT (WS-VER-SUB)                       
005470         MOVE PSV-SERIES-VALUE (WS-VER-SUB, WS-SLOT-SUB + 1) TO           
005480             WVL-VERSION-VALUE (WS-VER-SUB).                              
005490                                                                          
005500 P20110-EXIT.                                                             
005510     EXIT.                                                                
005520     EJECT                                                                
005530*****************************************************************         
005540*    PARAGRAPH:  P30000-SAFETY-CHECK                            *         
005550*                                                                *        
005560*    FUNCTION :  CALL TSMS01 WITH THE CURRENT INSTANT TO GET     *        
005570*                THE SAFETY-WINDOW-END-MINUTES THAT IS IN        *        
005580*                EFFECT RIGHT NOW FOR THIS STATION/DATE'S ZONE   *        
005590*                AND FIRST-VERSION PERIOD LENGTH.                *        
005600*****************************************************************         
005610                                                                          
005620 P30000-SAFETY-CHECK.                                                     
005630                                                                          
005640     MOVE WS-TODAY-CCYYMMDD-N    TO TSMS01-TIMESTAMP-DATE.                
005650     MOVE WS-NOW-HHMMSS-N        TO TSMS01-TIMESTAMP-TIME.                
005660     MOVE PSD-ZONE-ID            TO TSMS01-ZONE-ID.                       
005670     MOVE WS-PERIOD-MINUTES      TO TSMS01-PERIOD-MINUTES.                
005680     MOVE WS-SAFETY-WINDOW-MINUTES                                        
005690                                 TO TSMS01-SAFETY-WDW-MINS.               
005700                                                                          
005710     CALL 'TSMS01' USING TSMS01-PARMS.                                    
005720                                                                          
005730     IF TSMS01-RC-CONFIG-ERROR                                            
005740         MOVE 'Y'                TO WS-SKIP-REQUEST-SW                    
005750         MOVE 'CONF'             TO WS-TSM-ERROR-TYPE                     
005760         DISPLAY WTEA-ERROR-01                                            
005770         DISPLAY WTEA-ERROR-03                                            
005780         DISPLAY 'SAFETY-WINDOW-MINUTES CONFIG ERROR - NO REPORT'         
005790     ELSE                                                                 
005800         MOVE TSMS01-SAFETY-WDW-END                                       
005810                                 TO WS-SAFETY-WDW-END-MIN.                
005820                                                                          
005830 P30000-EXIT.                                                             
005840     EXIT.                                                                
