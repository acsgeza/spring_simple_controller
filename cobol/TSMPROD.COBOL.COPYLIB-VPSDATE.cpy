000010******************************************************************        
000020* POWER-STATION-DATE MASTER RECORD -- PSDMASTER (RELATIVE FILE)  *        
000030*                                                                *        
000040* ONE RECORD PER (POWER STATION, CALENDAR DATE).  KEYED ACCESS   *        
000050* IS SIMULATED WITH AN IN-MEMORY INDEX TABLE OVER THIS RELATIVE  *        
000060* FILE (SEE WS-PSD-INDEX-TABLE IN TSMB01/TSMB02) SINCE THIS      *        
000070* BUILD HAS NO ISAM/KSDS HANDLER AVAILABLE TO IT.                *        
000080*                                                                *        
000090* PSD-VERSIONS IS KEPT IN ASCENDING PSV-VERSION ORDER, OLDEST    *        
000100* FIRST -- ENTRY PSD-VERSION-COUNT IS ALWAYS THE HIGH-WATER      *        
000110* (MOST RECENT) VERSION FOR THIS STATION/DATE.                   *        
000120******************************************************************        
000130 01  PSD-POWER-STATION-DATE.                                              
000140     05  PSD-POWER-STATION       PIC X(40).                               
000150     05  PSD-STATION-DATE        PIC 9(08).                               
000160     05  PSD-STATION-DATE-X REDEFINES PSD-STATION-DATE                    
000170                                 PIC X(08).                               
000180     05  PSD-ZONE-ID             PIC X(30).                               
000190     05  PSD-VERSION-COUNT       PIC 9(04).                               
000200     05  PSD-VERSIONS OCCURS 50 TIMES                                     
000210                                 INDEXED BY PSD-VERSION-NDX.              
000220         10  PSV-VERSION         PIC 9(04).                               
000230         10  PSV-TIMESTAMP-DATE  PIC 9(08).                               
000240         10  PSV-TIMESTAMP-TIME  PIC 9(06).                               
000250         10  PSV-PERIOD-MINUTES  PIC 9(04).                               
000260         10  PSV-SERIES-COUNT    PIC 9(04).                               
000270         10  PSV-SERIES-VALUE    PIC S9(07) COMP-3                        
000280                                 OCCURS 96 TIMES                          
000290                                 INDEXED BY PSV-VALUE-NDX.                
000300     05  FILLER                  PIC X(20).                               
